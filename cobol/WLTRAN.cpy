000010*****************************************************************
000020*                                                                *
000030*    WLTRAN  --  TRANSACTION DETAIL RECORD LAYOUT                *
000040*                                                                *
000050*    ONE RECORD PER POSTED MOVEMENT (DEPOSIT, WITHDRAWAL, OR     *
000060*    TRANSFER).  FILE IS WRITE-ONCE - A RECORD IS NEVER          *
000070*    REWRITTEN OR DELETED ONCE IT IS LAID DOWN.  KEYED BY        *
000080*    WT-TRANSACTION-ID (UNIQUE); THE HISTORICAL BALANCE          *
000090*    REPLAY JOB ALSO SCANS IT BY WT-WALLET-ID / WT-CREATED-      *
000100*    TIMESTAMP, OLDEST FIRST.                                    *
000110*                                                                *
000120*    COPY INTO THE FILE SECTION OF ANY PROGRAM THAT OPENS        *
000130*    WL-TRANSACTION-FILE.                                        *
000140*                                                                *
000150*****************************************************************
000160*
000170*    CHANGE LOG
000180*    ----------
000190*    DATE-WRITTEN  01/09/88          R.ECHEGARAY
000200*    05/11/89  RE    SEPARATED THE "CONCEPTO" FREE-TEXT FIELD
000210*                    OUT TO ITS OWN WT-DESCRIPTION SO AUDIT
000220*                    CAN TELL A SYSTEM-GENERATED NOTE FROM A
000230*                    CUSTOMER-KEYED ONE.  UB-0298
000240*    03/30/92  JMA   ADDED WT-DESTINATION-WALLET-ID - A SINGLE
000250*                    TRANSFER NOW LAYS DOWN ONE RECORD AGAINST
000260*                    THE SOURCE WALLET CARRYING THE DESTINATION,
000270*                    NOT TWO MATCHED RECORDS.  REPLAY JOB
000280*                    (WLEDG50) SIGNS THE AMOUNT BY COMPARING
000290*                    THIS FIELD TO THE WALLET BEING REPLAYED.
000300*                    UB-0355
000310*    07/19/94  JMA   ADDED WT-REFERENCE-ID SO CALLERS CAN HAND
000320*                    US THEIR OWN KEY FOR DUPLICATE DETECTION
000330*                    UPSTREAM.  UB-0381
000340*    11/18/98  CQR   Y2K - WT-CREATED-TIMESTAMP MOVED FROM
000350*                    6-DIGIT YYMMDD TO FULL ISO-8601 X(26).
000360*                    UB-0512
000370*
000380*    06/12/01  RE    EURO CONVERSION - WT-AMOUNT IS NOT RECODED
000390*                    BY THIS COPYBOOK; A TRANSFER'S AMOUNT IS
000400*                    WHATEVER CURRENCY THE SOURCE WALLET WAS IN
000410*                    AT POSTING TIME.  UB-0558
000420*
000430 01  WL-TRANSACTION-RECORD.
000440     05  WT-TRANSACTION-ID               PIC X(36).
000450     05  WT-WALLET-ID                     PIC X(36).
000460*        SOURCE WALLET FOR A TRANSFER; THE ONLY WALLET
000470*        INVOLVED FOR A DEPOSIT OR A WITHDRAWAL.
000480     05  WT-TRANSACTION-TYPE              PIC X(10).
000490         88  WT-TYPE-DEPOSIT              VALUE "DEPOSIT".
000500         88  WT-TYPE-WITHDRAWAL           VALUE "WITHDRAWAL".
000510         88  WT-TYPE-TRANSFER             VALUE "TRANSFER".
000520     05  WT-AMOUNT                        PIC S9(15)V9(4).
000530*        ALWAYS CARRIED AS A POSITIVE QUANTITY - THE SIGN OF
000540*        ITS EFFECT ON A GIVEN WALLET IS DERIVED BY THE
000550*        REPLAY FOLD, NOT STORED HERE.
000560     05  WT-AMOUNT-X REDEFINES WT-AMOUNT.
000570         10  WT-AMOUNT-SIGN                PIC X.
000580         10  WT-AMOUNT-DIGITS              PIC 9(18).
000590     05  WT-REFERENCE-ID                  PIC X(100).
000600     05  WT-DESCRIPTION                   PIC X(500).
000610     05  WT-TRANSACTION-STATUS            PIC X(10).
000620         88  WT-STATUS-COMPLETED          VALUE "COMPLETED".
000630     05  WT-DESTINATION-WALLET-ID         PIC X(36).
000640*        BLANK EXCEPT ON A TRANSFER RECORD.
000650     05  WT-CREATED-TIMESTAMP             PIC X(26).
000660     05  FILLER                            PIC X(15).
