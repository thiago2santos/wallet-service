000010******************************************************************
000020*    WLEDG00  -- NIGHTLY WALLET-LEDGER POSTING DRIVER            *
000030******************************************************************
000040       IDENTIFICATION DIVISION.
000050       PROGRAM-ID.    WLEDG00.
000060       AUTHOR.        R. ECHEGARAY.
000070       INSTALLATION.  UNIZARBANK DATA PROCESSING - ZARAGOZA.
000080       DATE-WRITTEN.  04/18/88.
000090       DATE-COMPILED.
000100       SECURITY.      UNIZARBANK INTERNAL USE ONLY.
000110*
000120*    CHANGE LOG
000130*    ----------
000140*    04/18/88  RE    ORIGINAL CODING.  REPLACES THE OLD
000150*                    CARD-AND-PIN TELLER MENU WITH A BATCH
000160*                    REQUEST QUEUE - ONE ROW IN, ONE CALL
000170*                    OUT, SAME DISPATCH-BY-CALL STRUCTURE
000180*                    THE TELLER MENU ALWAYS USED.
000190*    10/02/89  RE    ADDED THE CREATE-WALLET REQUEST TYPE.
000200*                    UB-0299
000210*    02/02/91  JMA   ADDED THE REPLAY REQUEST TYPE FOR THE
000220*                    HISTORICAL-BALANCE JOB.  UB-0339
000230*    03/30/92  JMA   TRANSFER REQUEST NOW CARRIES ONE
000240*                    DESTINATION WALLET, NOT A SECOND
000250*                    "MATCHING" REQUEST ROW.  UB-0355
000260*    11/18/98  CQR   Y2K - SURVEYED FOR 6-DIGIT DATE FIELDS;
000270*                    NONE FOUND IN THIS PROGRAM.  UB-0512
000280*
000290*    06/12/01  RE    EURO CONVERSION - THIS DRIVER MOVES
000300*                    RQ-AMOUNT AND RQ-CURRENCY-CODE THROUGH
000310*                    UNCHANGED; IT NEVER INTERPRETS THE CURRENCY
000320*                    ITSELF, SO THE CUTOVER NEEDED NO CHANGE
000330*                    HERE BEYOND CONFIRMING THIS PROGRAM STAYS
000340*                    OUT OF THE WAY.  UB-0558
000350*
000360       ENVIRONMENT DIVISION.
000370       CONFIGURATION SECTION.
000380       SPECIAL-NAMES.
000390           C01 IS TOP-OF-FORM.
000400
000410       INPUT-OUTPUT SECTION.
000420       FILE-CONTROL.
000430*        THE REQUEST FILE IS THE NIGHTLY QUEUE - EVERY OPERATOR
000440*        ACTION (CREATE, DEPOSIT, WITHDRAWAL, TRANSFER, REPLAY)
000450*        ARRIVES AS ONE ROW, READ AND DISPATCHED IN SEQUENCE-
000460*        NUMBER ORDER.
000470           SELECT WL-REQUEST-FILE ASSIGN TO DISK
000480           ORGANIZATION IS INDEXED
000490           ACCESS MODE IS DYNAMIC
000500           RECORD KEY IS RQ-SEQUENCE-NUMBER
000510           FILE STATUS IS FS-REQUEST.
000520
000530*        ONE RESULT ROW IS WRITTEN FOR EVERY REQUEST ROW READ -
000540*        A REJECTED REQUEST GETS A RESULT ROW TOO, CARRYING
000550*        WHATEVER LS-RETURN-CODE THE CALLED PROGRAM HANDED BACK.
000560           SELECT WL-RESULT-FILE ASSIGN TO DISK
000570           ORGANIZATION IS INDEXED
000580           ACCESS MODE IS DYNAMIC
000590           RECORD KEY IS RS-SEQUENCE-NUMBER
000600           FILE STATUS IS FS-RESULT.
000610
000620       DATA DIVISION.
000630       FILE SECTION.
000640
000650*        RQ-NEW-ID CARRIES WHATEVER IDENTIFIER AN UPSTREAM
000660*        EXTRACT STEP ALREADY MINTED FOR A CREATE OR A POSTING
000670*        REQUEST - THIS PROGRAM DOES NOT GENERATE ONE OF ITS
000680*        OWN, IT ONLY FORWARDS WHAT THE REQUEST ROW CARRIES.
000690       FD  WL-REQUEST-FILE
000700           LABEL RECORD STANDARD
000710           VALUE OF FILE-ID IS "WLREQUES.UBD".
000720       01  WL-REQUEST-RECORD.
000730*            REQUEST-TYPE PICKS WHICH OPERATION PROGRAM
000740*            0400-DESPACHAR-PETICION CALLS.
000750           05  RQ-SEQUENCE-NUMBER        PIC 9(09).
000760           05  RQ-REQUEST-TYPE           PIC X(10).
000770               88  RQ-TYPE-CREATE        VALUE "CREATE".
000780               88  RQ-TYPE-DEPOSIT       VALUE "DEPOSIT".
000790               88  RQ-TYPE-WITHDRAWAL    VALUE "WITHDRAWAL".
000800               88  RQ-TYPE-TRANSFER      VALUE "TRANSFER".
000810               88  RQ-TYPE-REPLAY        VALUE "REPLAY".
000820*            DESTINATION WALLET, USED ONLY ON A TRANSFER
000830*            REQUEST.
000840           05  RQ-WALLET-ID              PIC X(36).
000850           05  RQ-DESTINATION-WALLET-ID  PIC X(36).
000860           05  RQ-USER-ID                PIC X(100).
000870           05  RQ-CURRENCY-CODE          PIC X(3).
000880           05  RQ-AMOUNT                 PIC S9(15)V9(4).
000890           05  RQ-REFERENCE-ID           PIC X(100).
000900           05  RQ-AS-OF-TIMESTAMP        PIC X(26).
000910           05  RQ-NEW-ID                 PIC X(36).
000920           05  FILLER                    PIC X(20).
000930
000940*        RS-NEW-WALLET-ID/RS-NEW-TRANSACTION-ID ECHO BACK
000950*        WHATEVER ID WAS USED, SO A DOWNSTREAM REPORT CAN TIE A
000960*        RESULT ROW BACK TO THE WALLET OR MOVEMENT IT CREATED.
000970       FD  WL-RESULT-FILE
000980           LABEL RECORD STANDARD
000990           VALUE OF FILE-ID IS "WLRESULT.UBD".
001000       01  WL-RESULT-RECORD.
001010*            ECHOES RQ-SEQUENCE-NUMBER SO A RESULT ROW CAN
001020*            ALWAYS BE MATCHED BACK TO ITS REQUEST ROW.
001030           05  RS-SEQUENCE-NUMBER        PIC 9(09).
001040           05  RS-RETURN-CODE            PIC X(20).
001050           05  RS-NEW-WALLET-ID          PIC X(36).
001060           05  RS-NEW-TRANSACTION-ID     PIC X(36).
001070           05  RS-HISTORICAL-BALANCE     PIC S9(15)V9(4).
001080           05  RS-HISTORICAL-BALANCE-X REDEFINES
001090               RS-HISTORICAL-BALANCE.
001100               10  RS-HB-SIGN            PIC X.
001110               10  RS-HB-DIGITS          PIC 9(18).
001120           05  FILLER                    PIC X(20).
001130
001140*    WS-REQUEST-COUNT/WS-ACCEPTED-COUNT/WS-REJECTED-COUNT ARE
001150*    THE RUN TOTALS DISPLAYED AT 0100-INICIO'S CLOSEDOWN - THEY
001160*    ARE NOT WRITTEN TO ANY FILE.
001170       WORKING-STORAGE SECTION.
001180*
001190       77  FS-REQUEST                   PIC X(02).
001200       77  FS-RESULT                    PIC X(02).
001210
001220       77  WS-REQUEST-COUNT             PIC 9(09)  COMP.
001230       77  WS-ACCEPTED-COUNT            PIC 9(09)  COMP.
001240       77  WS-REJECTED-COUNT            PIC 9(09)  COMP.
001250
001260*        WS-RETURN-CODE HOLDS WHATEVER THE CALLED PROGRAM
001270*        HANDED BACK, COPIED STRAIGHT INTO RS-RETURN-CODE
001280*        BELOW.
001290       01  WS-RETURN-CODE               PIC X(020).
001300           88  WS-COMPLETED             VALUE "COMPLETED".
001310       01  WS-RETURN-CODE-X REDEFINES WS-RETURN-CODE.
001320           05  WS-RC-FIRST-BYTE         PIC X.
001330           05  WS-RC-REST                PIC X(19).
001340
001350       01  WS-NEW-WALLET-ID             PIC X(036).
001360       01  WS-NEW-TRANSACTION-ID        PIC X(036).
001370       01  WS-HISTORICAL-BALANCE        PIC S9(15)V9(4).
001380*
001390*    WS-HISTORICAL-BALANCE-X GIVES THE SIGN/DIGIT BREAKDOWN OF
001400*    A REPLAY RESULT SO THE RUN LOG CAN SHOW THE FIGURE EVEN IF
001410*    THE RESULT ROW ITSELF FAILS TO WRITE.
001420       01  WS-HISTORICAL-BALANCE-X REDEFINES
001430           WS-HISTORICAL-BALANCE.
001440           05  WS-HB-SIGN               PIC X.
001450           05  WS-HB-DIGITS             PIC 9(18).
001460
001470       PROCEDURE DIVISION.
001480
001490*    0100-INICIO OPENS BOTH FILES, DRAINS THE WHOLE REQUEST
001500*    QUEUE, THEN CLOSES BOTH FILES AND DISPLAYS THE RUN TOTALS -
001510*    THE SAME OPEN/PROCESS/CLOSE SHAPE EVERY WLEDG0x PROGRAM
001520*    USES, JUST WITH A LOOP IN THE MIDDLE INSTEAD OF ONE CALL.
001530       0100-INICIO.
001540           MOVE ZERO TO WS-REQUEST-COUNT
001550                        WS-ACCEPTED-COUNT
001560                        WS-REJECTED-COUNT.
001570*
001580*        THE THREE COUNTERS ARE ZEROED UP FRONT SO A RERUN OF
001590*        THIS PROGRAM IN THE SAME JOB STEP NEVER CARRIES A
001600*        STALE TOTAL FORWARD.
001610           PERFORM 0200-ABRIR-FICHEROS THRU 0200-EXIT.
001620           PERFORM 0300-LEER-PETICION THRU 0300-EXIT.
001630           PERFORM 0900-CERRAR-FICHEROS THRU 0900-EXIT.
001640           DISPLAY "WLEDG00 - REQUESTS READ.....: "
001650               WS-REQUEST-COUNT.
001660           DISPLAY "WLEDG00 - REQUESTS ACCEPTED..: "
001670               WS-ACCEPTED-COUNT.
001680           DISPLAY "WLEDG00 - REQUESTS REJECTED..: "
001690               WS-REJECTED-COUNT.
001700           DISPLAY "WLEDG00 - RUN COMPLETE".
001710*
001720           STOP RUN.
001730
001740*        UNLIKE THE OPERATION PROGRAMS, THIS DRIVER STOPS THE
001750*        WHOLE RUN COLD IF EITHER FILE WON'T OPEN - THERE IS NO
001760*        CALLER TO HAND A RETURN CODE BACK TO.
001770       0200-ABRIR-FICHEROS.
001780           OPEN I-O WL-REQUEST-FILE.
001790           IF FS-REQUEST NOT = "00"
001800               DISPLAY "WLEDG00 - CANNOT OPEN REQUEST FILE"
001810               STOP RUN
001820           END-IF.
001830*
001840*        THE RESULT FILE GETS THE SAME "35 MEANS NOT YET
001850*        CREATED" FALLBACK EVERY WLEDG0x PROGRAM USES FOR ITS
001860*        TRANSACTION FILE - THE FIRST NIGHTLY RUN AGAINST A
001870*        NEW INSTALLATION FINDS NO RESULT FILE ON DISK YET.
001880           OPEN I-O WL-RESULT-FILE.
001890           IF FS-RESULT = "35"
001900               OPEN OUTPUT WL-RESULT-FILE
001910               CLOSE WL-RESULT-FILE
001920               OPEN I-O WL-RESULT-FILE
001930           END-IF.
001940           IF FS-RESULT NOT = "00"
001950               DISPLAY "WLEDG00 - CANNOT OPEN RESULT FILE"
001960               STOP RUN
001970           END-IF.
001980       0200-EXIT.
001990           EXIT.
002000
002010*    0300-LEER-PETICION READS THE REQUEST QUEUE ONE ROW AT A
002020*    TIME AND DISPATCHES EACH ROW TO ITS OPERATION PROGRAM -
002030*    THE SAME "READ NEXT, ACT, LOOP BACK" SHAPE THE TELLER
002040*    MENU USED TO CALL BANK2 THROUGH BANK9.
002050       0300-LEER-PETICION.
002060           READ WL-REQUEST-FILE NEXT RECORD
002070               AT END
002080                   GO TO 0300-EXIT
002090           END-READ.
002100           ADD 1 TO WS-REQUEST-COUNT.
002110           PERFORM 0400-DESPACHAR-PETICION THRU 0400-EXIT.
002120           PERFORM 0700-ESCRIBIR-RESULTADO THRU 0700-EXIT.
002130           GO TO 0300-LEER-PETICION.
002140*
002150*        THE LOOP-BACK ABOVE IS THE ONLY GO TO IN THIS
002160*        PROGRAM THAT DOES NOT LEAD STRAIGHT TO AN -EXIT -
002170*        0300-LEER-PETICION RE-ENTERS ITSELF UNTIL THE AT END
002180*        CONDITION FIRES.
002190       0300-EXIT.
002200*
002210           EXIT.
002220
002230*    0400-DESPACHAR-PETICION FANS OUT TO ONE OF FIVE OPERATION
002240*    PROGRAMS BY REQUEST TYPE.  THE NEW-ID FIELDS ARE CLEARED
002250*    FIRST SO A REQUEST TYPE THAT DOESN'T USE ONE (A DEPOSIT,
002260*    SAY, NEVER TOUCHES WS-NEW-WALLET-ID) LEAVES THE RESULT ROW
002270*    BLANK RATHER THAN CARRYING OVER A STALE VALUE FROM THE
002280*    PREVIOUS REQUEST.
002290*
002300       0400-DESPACHAR-PETICION.
002310           MOVE SPACES   TO WS-NEW-WALLET-ID
002320                            WS-NEW-TRANSACTION-ID.
002330           MOVE ZERO     TO WS-HISTORICAL-BALANCE.
002340           MOVE RQ-NEW-ID TO WS-NEW-WALLET-ID
002350                             WS-NEW-TRANSACTION-ID.
002360
002370           EVALUATE TRUE
002380               WHEN RQ-TYPE-CREATE
002390                   PERFORM 0410-LLAMAR-ALTA THRU 0410-EXIT
002400               WHEN RQ-TYPE-DEPOSIT
002410                   PERFORM 0420-LLAMAR-INGRESO THRU 0420-EXIT
002420               WHEN RQ-TYPE-WITHDRAWAL
002430                   PERFORM 0430-LLAMAR-RETIRADA THRU 0430-EXIT
002440               WHEN RQ-TYPE-TRANSFER
002450                   PERFORM 0440-LLAMAR-TRASPASO THRU 0440-EXIT
002460               WHEN RQ-TYPE-REPLAY
002470                   PERFORM 0450-LLAMAR-REPLAY THRU 0450-EXIT
002480               WHEN OTHER
002490                   MOVE "UNKNOWN-REQUEST-TYPE" TO WS-RETURN-CODE
002500           END-EVALUATE.
002510
002520           IF WS-COMPLETED
002530               ADD 1 TO WS-ACCEPTED-COUNT
002540           ELSE
002550               ADD 1 TO WS-REJECTED-COUNT
002560           END-IF.
002570       0400-EXIT.
002580           EXIT.
002590
002600*        CREATE-WALLET REQUESTS ARE THE ONE CASE WHERE
002610*        WS-NEW-WALLET-ID GOES INTO THE CALL AS AN INPUT, NOT
002620*        JUST AS AN OUTPUT - WLEDG10 DOES NOT MINT THE ID
002630*        ITSELF, IT ONLY VALIDATES AND WRITES THE ONE HANDED
002640*        TO IT HERE (ORIGINALLY RQ-NEW-ID, MOVED ABOVE).
002650       0410-LLAMAR-ALTA.
002660           CALL "WLEDG10" USING RQ-USER-ID
002670                                RQ-CURRENCY-CODE
002680                                WS-NEW-WALLET-ID
002690                                WS-RETURN-CODE.
002700       0410-EXIT.
002710*
002720           EXIT.
002730
002740*        WS-NEW-TRANSACTION-ID (ALSO SEEDED FROM RQ-NEW-ID) IS
002750*        THE ROW-ID WLEDG20 WRITES THE MOVEMENT UNDER.
002760       0420-LLAMAR-INGRESO.
002770           CALL "WLEDG20" USING RQ-WALLET-ID
002780                                RQ-AMOUNT
002790                                RQ-REFERENCE-ID
002800                                WS-NEW-TRANSACTION-ID
002810*        WALLET, AMOUNT AND REFERENCE-ID ARE THE SAME
002820*        THREE-PARAMETER SHAPE WITHDRAWAL AND TRANSFER
002830*        SHARE.
002840                                WS-RETURN-CODE.
002850       0420-EXIT.
002860           EXIT.
002870
002880*        SAME FOUR-PARAMETER CALL SHAPE AS 0420 ABOVE, JUST
002890*        AGAINST WLEDG30 INSTEAD OF WLEDG20.
002900       0430-LLAMAR-RETIRADA.
002910           CALL "WLEDG30" USING RQ-WALLET-ID
002920                                RQ-AMOUNT
002930                                RQ-REFERENCE-ID
002940                                WS-NEW-TRANSACTION-ID
002950                                WS-RETURN-CODE.
002960       0430-EXIT.
002970           EXIT.
002980
002990*        THE ONE CALL WITH TWO WALLET PARAMETERS - SOURCE
003000*        (RQ-WALLET-ID) AND DESTINATION (RQ-DESTINATION-
003010*        WALLET-ID).
003020       0440-LLAMAR-TRASPASO.
003030           CALL "WLEDG40" USING RQ-WALLET-ID
003040                                RQ-DESTINATION-WALLET-ID
003050                                RQ-AMOUNT
003060                                RQ-REFERENCE-ID
003070                                WS-NEW-TRANSACTION-ID
003080                                WS-RETURN-CODE.
003090       0440-EXIT.
003100           EXIT.
003110
003120*        REPLAY IS THE ONE REQUEST TYPE THAT HANDS BACK A
003130*        BALANCE RATHER THAN AN ID - WS-HISTORICAL-BALANCE GOES
003140*        STRAIGHT INTO THE RESULT ROW.
003150       0450-LLAMAR-REPLAY.
003160           CALL "WLEDG50" USING RQ-WALLET-ID
003170                                RQ-AS-OF-TIMESTAMP
003180                                WS-HISTORICAL-BALANCE
003190                                WS-RETURN-CODE.
003200       0450-EXIT.
003210           EXIT.
003220
003230*    0700-ESCRIBIR-RESULTADO LAYS DOWN ONE RESULT ROW PER
003240*    REQUEST ROW, KEYED BY THE SAME SEQUENCE NUMBER - A RERUN
003250*    OF A PARTLY-PROCESSED QUEUE WOULD REJECT ON THE DUPLICATE
003260*    KEY RATHER THAN SILENTLY DOUBLE-POST A RESULT.
003270       0700-ESCRIBIR-RESULTADO.
003280           MOVE RQ-SEQUENCE-NUMBER      TO RS-SEQUENCE-NUMBER.
003290           MOVE WS-RETURN-CODE          TO RS-RETURN-CODE.
003300           MOVE WS-NEW-WALLET-ID        TO RS-NEW-WALLET-ID.
003310           MOVE WS-NEW-TRANSACTION-ID   TO RS-NEW-TRANSACTION-ID.
003320*
003330           MOVE WS-HISTORICAL-BALANCE   TO RS-HISTORICAL-BALANCE.
003340           WRITE WL-RESULT-RECORD
003350               INVALID KEY
003360                   DISPLAY "WLEDG00 - DUPLICATE RESULT ROW FOR "
003370                   DISPLAY RQ-SEQUENCE-NUMBER
003380                   DISPLAY "WLEDG00 - HISTORICAL BALANCE DIGITS "
003390*
003400                   DISPLAY WS-HB-DIGITS.
003410       0700-EXIT.
003420*
003430           EXIT.
003440
003450*    0900-CERRAR-FICHEROS CLOSES BOTH FILES ON THE WAY OUT OF
003460*    0100-INICIO, REGARDLESS OF HOW MANY REQUEST ROWS WERE
003470*    ACCEPTED OR REJECTED ALONG THE WAY.
003480       0900-CERRAR-FICHEROS.
003490           CLOSE WL-REQUEST-FILE.
003500           CLOSE WL-RESULT-FILE.
003510       0900-EXIT.
003520           EXIT.
