000010******************************************************************
000020*    WLEDG30  -- POST A WITHDRAWAL FROM A WALLET                 *
000030******************************************************************
000040       IDENTIFICATION DIVISION.
000050       PROGRAM-ID.    WLEDG30.
000060       AUTHOR.        M. SANZ.
000070       INSTALLATION.  UNIZARBANK DATA PROCESSING - ZARAGOZA.
000080       DATE-WRITTEN.  05/16/88.
000090       DATE-COMPILED.
000100       SECURITY.      UNIZARBANK INTERNAL USE ONLY.
000110*
000120*    CHANGE LOG
000130*    ----------
000140*    05/16/88  MS    ORIGINAL CODING.  LIFTED FROM THE
000150*                    BRANCH-TELLER "RETIRADA" SCREEN AND
000160*                    RECAST AS A CALLABLE BATCH STEP.
000170*    09/11/89  MS    FUNDS CHECK MOVED AHEAD OF ANY FILE
000180*                    UPDATE - A SHORT WALLET MUST COME BACK
000190*                    UNCHANGED, NOT PARTIALLY POSTED.
000200*                    UB-0304
000210*    02/02/91  JMA   WALLET REWRITTEN IN PLACE, SAME AS
000220*                    WLEDG20.  UB-0339
000230*    07/19/94  JMA   TRANSACTION DETAIL CARRIES REFERENCE-ID.
000240*                    UB-0381
000250*    11/18/98  CQR   Y2K - TIMESTAMPS NOW FULL ISO-8601
000260*                    X(26) STRINGS.  UB-0512
000270*
000280*    06/12/01  RE    EURO CONVERSION - A WITHDRAWAL POSTS IN
000290*                    WHATEVER CURRENCY THE WALLET ALREADY
000300*                    CARRIES; THIS PROGRAM DOES NOT CONVERT
000310*                    OR ROUND THE AMOUNT ON THE WAY OUT.
000320*                    UB-0558
000330*
000340       ENVIRONMENT DIVISION.
000350       CONFIGURATION SECTION.
000360       SPECIAL-NAMES.
000370           C01 IS TOP-OF-FORM.
000380
000390       INPUT-OUTPUT SECTION.
000400       FILE-CONTROL.
000410*        WALLET FILE OPENED I-O SO THE SAME READ/REWRITE PAIR
000420*        THAT LOOKS UP THE WALLET CAN ALSO POST THE NEW
000430*        BALANCE BACK TO IT.
000440           SELECT WL-WALLET-FILE ASSIGN TO DISK
000450           ORGANIZATION IS INDEXED
000460           ACCESS MODE IS DYNAMIC
000470           RECORD KEY IS WL-WALLET-ID
000480           FILE STATUS IS FS-WALLET.
000490
000500*        TRANSACTION FILE IS APPEND-ONLY FROM THIS PROGRAM'S
000510*        SIDE, SAME AS EVERY OTHER POSTING PROGRAM.
000520           SELECT WL-TRANSACTION-FILE ASSIGN TO DISK
000530           ORGANIZATION IS INDEXED
000540           ACCESS MODE IS DYNAMIC
000550           RECORD KEY IS WT-TRANSACTION-ID
000560           FILE STATUS IS FS-TRANSACT.
000570
000580       DATA DIVISION.
000590       FILE SECTION.
000600
000610*
000620       FD  WL-WALLET-FILE
000630*
000640           LABEL RECORD STANDARD
000650           VALUE OF FILE-ID IS "WLWALLET.UBD".
000660           COPY WLWALT.
000670
000680       FD  WL-TRANSACTION-FILE
000690           LABEL RECORD STANDARD
000700           VALUE OF FILE-ID IS "WLTRANSA.UBD".
000710           COPY WLTRAN.
000720
000730*
000740       WORKING-STORAGE SECTION.
000750       77  FS-WALLET                    PIC X(02).
000760       77  FS-TRANSACT                  PIC X(02).
000770*    BOTH STATUS FIELDS ARE CHECKED AFTER EVERY FILE OPERATION
000780*    BELOW - "00" IS THE ONLY VALUE THAT MEANS KEEP GOING.
000790
000800       01  WS-CURRENT-DATE-TIME.
000810           05  WS-CDT-YEAR              PIC 9(04).
000820           05  WS-CDT-MONTH             PIC 9(02).
000830           05  WS-CDT-DAY               PIC 9(02).
000840           05  WS-CDT-HOUR              PIC 9(02).
000850           05  WS-CDT-MINUTE            PIC 9(02).
000860           05  WS-CDT-SECOND            PIC 9(02).
000870           05  FILLER                   PIC X(02).
000880       01  WS-CDT-NUMERIC-VIEW REDEFINES WS-CURRENT-DATE-TIME.
000890           05  WS-CDT-ALL-DIGITS        PIC 9(14).
000900           05  FILLER                   PIC X(02).
000910
000920       01  WS-TIMESTAMP-WORK            PIC X(26).
000930
000940       01  WS-OLD-BALANCE               PIC S9(15)V9(4).
000950       01  WS-OLD-BALANCE-X REDEFINES WS-OLD-BALANCE.
000960           05  WS-OLD-BALANCE-SIGN      PIC X.
000970           05  WS-OLD-BALANCE-DIGITS    PIC 9(18).
000980*    WS-NEW-BALANCE HAS NO SIGN/DIGIT REDEFINES OF ITS OWN -
000990*    WS-AMOUNT-ECHO BELOW COVERS THE DIAGNOSTIC NEED.
001000       77  WS-NEW-BALANCE               PIC S9(15)V9(4).
001010       77  WS-POST-COUNT                PIC 9(07)  COMP.
001020*
001030*    WS-AMOUNT-ECHO HOLDS A COPY OF THE WITHDRAWN AMOUNT SO
001040*    ITS SIGN/DIGIT BREAKDOWN IS AVAILABLE FOR THE DIAGNOSTIC
001050*    TRACE IF THE TRANSACTION WRITE FAILS BELOW.
001060       01  WS-AMOUNT-ECHO               PIC S9(15)V9(4).
001070       01  WS-AMOUNT-ECHO-X REDEFINES WS-AMOUNT-ECHO.
001080           05  WS-AMOUNT-ECHO-SIGN      PIC X.
001090           05  WS-AMOUNT-ECHO-DIGITS    PIC 9(18).
001100
001110*    SAME FIVE-PARAMETER SHAPE AS WLEDG20 - WALLET, AMOUNT,
001120*    REFERENCE-ID, NEW TRANSACTION ID, RETURN CODE.
001130       LINKAGE SECTION.
001140       01  LS-WALLET-ID                 PIC X(036).
001150       01  LS-AMOUNT                    PIC S9(15)V9(4).
001160       01  LS-REFERENCE-ID              PIC X(100).
001170       01  LS-NEW-TRANSACTION-ID        PIC X(036).
001180       01  LS-RETURN-CODE               PIC X(020).
001190           88  LS-COMPLETED             VALUE "COMPLETED".
001200
001210       PROCEDURE DIVISION USING LS-WALLET-ID
001220                                LS-AMOUNT
001230                                LS-REFERENCE-ID
001240                                LS-NEW-TRANSACTION-ID
001250                                LS-RETURN-CODE.
001260
001270*    0100-INICIO CHAINS VALIDATION, THEN THE FUNDS CHECK,
001280*    THEN THE POST - EACH STEP GATED ON LS-RETURN-CODE STILL
001290*    READING "COMPLETED".
001300       0100-INICIO.
001310           MOVE "COMPLETED"          TO LS-RETURN-CODE.
001320           PERFORM 0150-VALIDAR-IMPORTE THRU 0150-EXIT.
001330*    OPEN THE FILES ONLY IF THE AMOUNT PASSED MUSTER.
001340           IF LS-RETURN-CODE = "COMPLETED"
001350               PERFORM 0200-STAMP-TIMESTAMP THRU 0200-EXIT
001360               PERFORM 0300-ABRIR-FICHEROS THRU 0300-EXIT
001370           END-IF.
001380*    LOOK THE WALLET UP ONLY IF THE FILES CAME OPEN CLEAN.
001390           IF LS-RETURN-CODE = "COMPLETED"
001400               PERFORM 0400-LEER-CARTERA THRU 0400-EXIT
001410           END-IF.
001420*    CHECK FUNDS ONLY IF THE WALLET WAS ACTUALLY FOUND.
001430           IF LS-RETURN-CODE = "COMPLETED"
001440               PERFORM 0450-COMPROBAR-FONDOS THRU 0450-EXIT
001450           END-IF.
001460*    POST THE WITHDRAWAL ONLY IF THE BALANCE COVERS IT.
001470           IF LS-RETURN-CODE = "COMPLETED"
001480               PERFORM 0500-CARGAR-CARTERA THRU 0500-EXIT
001490           END-IF.
001500*    LOG THE MOVEMENT ONLY IF THE WALLET REWRITE TOOK.
001510           IF LS-RETURN-CODE = "COMPLETED"
001520               PERFORM 0600-ESCRIBIR-MOVIMIENTO THRU 0600-EXIT
001530           END-IF.
001540           PERFORM 0900-CERRAR-FICHEROS THRU 0900-EXIT.
001550           GOBACK.
001560
001570*    0150-VALIDAR-IMPORTE -- RULE 1, POSITIVE-AMOUNT.  A
001580*    REQUEST FOR A ZERO OR NEGATIVE AMOUNT IS TURNED AWAY
001590*    BEFORE ANY FILE IS EVEN OPENED.
001600       0150-VALIDAR-IMPORTE.
001610           IF LS-AMOUNT NOT > ZERO
001620               MOVE "INVALID-AMOUNT" TO LS-RETURN-CODE
001630           END-IF.
001640*
001650       0150-EXIT.
001660           EXIT.
001670
001680*    ONE TIMESTAMP FOR BOTH THE WALLET REWRITE AND THE
001690*    TRANSACTION ROW BELOW.
001700       0200-STAMP-TIMESTAMP.
001710*    THIS SHOP'S ACCEPT FROM DATE RETURNS A 2-DIGIT YEAR ON SOME
001720*    COMPILERS - THE SECOND ACCEPT BELOW RE-REFRESHES THE WHOLE
001730*    GROUP SO WS-CDT-YEAR COMES BACK FOUR DIGITS WIDE.
001740           ACCEPT WS-CDT-YEAR FROM DATE YYYYMMDD.
001750           ACCEPT WS-CURRENT-DATE-TIME FROM DATE YYYYMMDD.
001760           ACCEPT WS-CDT-HOUR FROM TIME.
001770           STRING WS-CDT-YEAR    "-"
001780                  WS-CDT-MONTH   "-"
001790                  WS-CDT-DAY     "T"
001800                  WS-CDT-HOUR    ":"
001810                  WS-CDT-MINUTE  ":"
001820                  WS-CDT-SECOND  "Z"
001830               DELIMITED BY SIZE INTO WS-TIMESTAMP-WORK.
001840       0200-EXIT.
001850           EXIT.
001860
001870*    BOTH FILES OPEN I-O; TRANSACTION FILE GETS THE USUAL
001880*    "35 MEANS NOT YET CREATED" FALLBACK.
001890*    FS-WALLET = "35" (FILE NOT FOUND) IS NOT SPECIAL-CASED HERE -
001900*    THE WALLET FILE IS EXPECTED TO ALREADY EXIST BY THIS POINT.
001910       0300-ABRIR-FICHEROS.
001920           OPEN I-O WL-WALLET-FILE.
001930           IF FS-WALLET NOT = "00"
001940               MOVE "WALLET-FILE-ERROR" TO LS-RETURN-CODE
001950               GO TO 0300-EXIT
001960           END-IF.
001970           OPEN I-O WL-TRANSACTION-FILE.
001980           IF FS-TRANSACT = "35"
001990               OPEN OUTPUT WL-TRANSACTION-FILE
002000               CLOSE WL-TRANSACTION-FILE
002010               OPEN I-O WL-TRANSACTION-FILE
002020           END-IF.
002030           IF FS-TRANSACT NOT = "00"
002040               MOVE "TRANSACTION-FILE-ERROR" TO LS-RETURN-CODE
002050           END-IF.
002060       0300-EXIT.
002070           EXIT.
002080
002090*    0400-LEER-CARTERA -- RULE 3, WALLET-EXISTS.
002100       0400-LEER-CARTERA.
002110           MOVE LS-WALLET-ID   TO WL-WALLET-ID.
002120           READ WL-WALLET-FILE
002130               INVALID KEY
002140                   MOVE "WALLET-NOT-FOUND" TO LS-RETURN-CODE
002150                   GO TO 0400-EXIT
002160           END-READ.
002170           MOVE WL-BALANCE     TO WS-OLD-BALANCE.
002180*        WS-OLD-BALANCE FEEDS BOTH THE FUNDS CHECK NEXT AND
002190*        THE SUBTRACT IN 0500 BELOW.
002200       0400-EXIT.
002210           EXIT.
002220
002230*    0450-COMPROBAR-FONDOS -- RULE 4, SUFFICIENT-FUNDS.  A
002240*    SHORT WALLET LEAVES THE FILE AND THE TRANSACTION LOG
002250*    UNTOUCHED.
002260       0450-COMPROBAR-FONDOS.
002270           IF WS-OLD-BALANCE < LS-AMOUNT
002280               MOVE "INSUFFICIENT-FUNDS" TO LS-RETURN-CODE
002290               DISPLAY "WLEDG30 - SHORT WALLET, BALANCE DIGITS "
002300               DISPLAY WS-OLD-BALANCE-DIGITS
002310           END-IF.
002320*
002330       0450-EXIT.
002340           EXIT.
002350
002360*    0500-CARGAR-CARTERA -- RULE 6, WITHDRAWAL POSTING.
002370*    NEW-BALANCE = OLD-BALANCE - AMOUNT.
002380       0500-CARGAR-CARTERA.
002390*    GIVING, NOT SUBTRACT ... FROM, SO WS-OLD-BALANCE ITSELF STAYS
002400*    UNTOUCHED IN CASE THE REWRITE BELOW FAILS AND THE CALLER
002410*    NEEDS THE ORIGINAL FIGURE FOR A DIAGNOSTIC TRACE.
002420           SUBTRACT LS-AMOUNT FROM WS-OLD-BALANCE
002430               GIVING WS-NEW-BALANCE.
002440           MOVE WS-NEW-BALANCE      TO WL-BALANCE.
002450           MOVE WS-TIMESTAMP-WORK   TO WL-UPDATED-TIMESTAMP.
002460           REWRITE WL-WALLET-RECORD
002470               INVALID KEY
002480                   MOVE "WALLET-FILE-ERROR" TO LS-RETURN-CODE.
002490*        UNLIKE WLEDG20'S DEPOSIT SIDE, A REWRITE FAILURE
002500*        HERE LEAVES LS-RETURN-CODE SET SO 0600 NEVER RUNS -
002510*        THE FUNDS CHECK ALREADY RAN, SO A FAILED REWRITE IS
002520*        TREATED AS A FILE PROBLEM, NOT A BUSINESS REJECT.
002530       0500-EXIT.
002540           EXIT.
002550
002560*    0600-ESCRIBIR-MOVIMIENTO LAYS DOWN THE ONE TRANSACTION
002570*    ROW FOR THIS WITHDRAWAL - DESTINATION-WALLET-ID IS
002580*    BLANK, SAME REASONING AS A DEPOSIT.
002590       0600-ESCRIBIR-MOVIMIENTO.
002600           MOVE LS-AMOUNT              TO WS-AMOUNT-ECHO.
002610           MOVE LS-NEW-TRANSACTION-ID  TO WT-TRANSACTION-ID.
002620           MOVE LS-WALLET-ID           TO WT-WALLET-ID.
002630           MOVE "WITHDRAWAL"           TO WT-TRANSACTION-TYPE.
002640           MOVE LS-AMOUNT              TO WT-AMOUNT.
002650           MOVE LS-REFERENCE-ID        TO WT-REFERENCE-ID.
002660*    FIXED-TEXT DESCRIPTION, SAME AS THE DEPOSIT SIDE - NO FREE-FORM
002670*    MEMO FIELD IS CARRIED ON A WITHDRAWAL REQUEST.
002680           MOVE "Withdrawal from wallet" TO WT-DESCRIPTION.
002690           MOVE "COMPLETED"            TO WT-TRANSACTION-STATUS.
002700           MOVE SPACES                 TO WT-DESTINATION-WALLET-ID.
002710           MOVE WS-TIMESTAMP-WORK      TO WT-CREATED-TIMESTAMP.
002720
002730           WRITE WL-TRANSACTION-RECORD
002740               INVALID KEY
002750                   MOVE "TRANSACTION-FILE-ERROR" TO LS-RETURN-CODE
002760                   DISPLAY "WLEDG30 - WRITE FAILED, AMOUNT DIGITS "
002770                   DISPLAY WS-AMOUNT-ECHO-DIGITS.
002780*    WS-POST-COUNT IS A RUN TOTAL ONLY - NO END-OF-JOB REPORT READS
002790*    IT BACK; IT EXISTS SO A DISPLAY CAN BE ADDED HERE WITHOUT A
002800*    DATA DIVISION CHANGE IF ONE IS EVER WANTED.
002810           ADD 1 TO WS-POST-COUNT.
002820*
002830       0600-EXIT.
002840           EXIT.
002850
002860*    CLOSES BOTH FILES REGARDLESS OF WHETHER THE WITHDRAWAL
002870*    POSTED OR WAS REJECTED.
002880       0900-CERRAR-FICHEROS.
002890           CLOSE WL-WALLET-FILE.
002900           CLOSE WL-TRANSACTION-FILE.
002910       0900-EXIT.
002920           EXIT.
