000010******************************************************************
000020*    WLEDG50  -- REPLAY A WALLET'S HISTORY TO A POINT IN TIME    *
000030******************************************************************
000040       IDENTIFICATION DIVISION.
000050       PROGRAM-ID.    WLEDG50.
000060       AUTHOR.        A. CARRION.
000070       INSTALLATION.  UNIZARBANK DATA PROCESSING - ZARAGOZA.
000080       DATE-WRITTEN.  07/21/88.
000090       DATE-COMPILED.
000100       SECURITY.      UNIZARBANK INTERNAL USE ONLY.
000110*
000120*    CHANGE LOG
000130*    ----------
000140*    07/21/88  AC    ORIGINAL CODING.  BUILT ON THE SAME
000150*                    FULL-SCAN-OF-THE-MOVEMENT-FILE TECHNIQUE
000160*                    AS THE BALANCE-INQUIRY AND STATEMENT-
000170*                    BROWSE SCREENS - WALK THE WHOLE FILE,
000180*                    KEEP WHAT MATCHES THE WALLET.
000190*    11/02/90  AC    SCAN NOW ALSO MATCHES ON THE DESTINATION
000200*                    WALLET, NOT JUST THE OWNING WALLET - A
000210*                    TRANSFER RECORD TOUCHES TWO WALLETS BUT
000220*                    LIVES ON ONE ROW.  UB-0342
000230*    02/02/91  JMA   ADDED THE AS-OF CUTOFF SO THE SAME SCAN
000240*                    CAN REBUILD A BALANCE FOR ANY PAST
000250*                    INSTANT, NOT JUST "RIGHT NOW".  UB-0339
000260*    08/14/93  AC    MATCHING ROWS ARE NOW COLLECTED INTO A
000270*                    WORKING-STORAGE TABLE AND RESEQUENCED BY
000280*                    CREATION TIME BEFORE THE FOLD RUNS - THE
000290*                    PHYSICAL ROW ORDER ON AN INDEXED FILE IS
000300*                    BY TRANSACTION NUMBER, NOT BY WHEN THE
000310*                    MOVEMENT HAPPENED.  UB-0360
000320*    11/18/98  CQR   Y2K - TIMESTAMPS COMPARED AND STORED AS
000330*                    FULL ISO-8601 X(26) STRINGS.  UB-0512
000340*
000350*    06/12/01  RE    EURO CONVERSION - THE FOLD AT 0720 ADDS
000360*                    AND SUBTRACTS WT-AMOUNT AS STORED ON EACH
000370*                    MOVEMENT ROW; IT DOES NOT RECONVERT AN
000380*                    OLD PESETA-ERA ROW, SO A WALLET RECODED
000390*                    MID-HISTORY MUST BE REPLAYED WITH THAT
000400*                    IN MIND.  UB-0558
000410*
000420       ENVIRONMENT DIVISION.
000430       CONFIGURATION SECTION.
000440       SPECIAL-NAMES.
000450           C01 IS TOP-OF-FORM.
000460
000470       INPUT-OUTPUT SECTION.
000480       FILE-CONTROL.
000490*        THE WALLET IS ONLY READ HERE, NEVER REWRITTEN - A
000500*        REPLAY IS A REPORTING JOB, NOT A POSTING JOB.
000510           SELECT WL-WALLET-FILE ASSIGN TO DISK
000520           ORGANIZATION IS INDEXED
000530           ACCESS MODE IS DYNAMIC
000540           RECORD KEY IS WL-WALLET-ID
000550           FILE STATUS IS FS-WALLET.
000560
000570*        THE TRANSACTION FILE IS WALKED IN FULL, OLDEST ROW TO
000580*        NEWEST BY PHYSICAL KEY, THEN RESEQUENCED BY CREATION
000590*        TIME IN WORKING STORAGE BEFORE THE FOLD RUNS.
000600           SELECT WL-TRANSACTION-FILE ASSIGN TO DISK
000610           ORGANIZATION IS INDEXED
000620           ACCESS MODE IS DYNAMIC
000630           RECORD KEY IS WT-TRANSACTION-ID
000640           FILE STATUS IS FS-TRANSACT.
000650
000660       DATA DIVISION.
000670       FILE SECTION.
000680
000690*
000700       FD  WL-WALLET-FILE
000710           LABEL RECORD STANDARD
000720           VALUE OF FILE-ID IS "WLWALLET.UBD".
000730           COPY WLWALT.
000740
000750       FD  WL-TRANSACTION-FILE
000760           LABEL RECORD STANDARD
000770           VALUE OF FILE-ID IS "WLTRANSA.UBD".
000780           COPY WLTRAN.
000790
000800*
000810       WORKING-STORAGE SECTION.
000820       77  FS-WALLET                    PIC X(02).
000830       77  FS-TRANSACT                  PIC X(02).
000840*    CHECKED AFTER EVERY OPEN, KEYED READ, AND NEXT-RECORD
000850*    READ BELOW.
000860
000870*    WS-TABLE-MAX CAPS HOW MANY MATCHING MOVEMENTS ONE CALL
000880*    CAN HOLD AT ONCE - A WALLET WITH MORE THAN 300 MOVEMENTS
000890*    UP TO THE AS-OF CUTOFF SETS WS-OVERFLOW-SWITCH RATHER
000900*    THAN GROWING THE TABLE, SAME AS IT DID THE DAY THIS
000910*    PARAGRAPH WAS WRITTEN.
000920       77  WS-TABLE-MAX                 PIC 9(04)  COMP
000930                                        VALUE 300.
000940       77  WS-TABLE-COUNT                PIC 9(04)  COMP.
000950       77  WS-I                         PIC 9(04)  COMP.
000960       77  WS-J                         PIC 9(04)  COMP.
000970       77  WS-OVERFLOW-SWITCH           PIC X(01)  VALUE "N".
000980           88  WS-TABLE-OVERFLOWED      VALUE "Y".
000990
001000*    ONE TABLE ROW PER MATCHING MOVEMENT - TYPE, AMOUNT,
001010*    DESTINATION WALLET (BLANK EXCEPT ON A TRANSFER) AND THE
001020*    CREATION TIMESTAMP THE SORT BELOW RUNS ON.
001030       01  WS-MOVEMENT-TABLE.
001040           05  WS-MOVEMENT-ENTRY OCCURS 300 TIMES
001050                   INDEXED BY WS-X.
001060               10  WS-T-TYPE            PIC X(10).
001070               10  WS-T-AMOUNT          PIC S9(15)V9(4).
001080               10  WS-T-DEST-WALLET     PIC X(36).
001090               10  WS-T-CREATED         PIC X(26).
001100               10  FILLER               PIC X(02).
001110       01  WS-MOVEMENT-TABLE-X REDEFINES WS-MOVEMENT-TABLE.
001120           05  WS-RAW-ENTRY OCCURS 300 TIMES.
001130               10  WS-RAW-BYTES         PIC X(93).
001140
001150*    WS-SWAP-ENTRY IS THE ONE-ROW HOLDING AREA
001160*    0640-PASADA-INTERNA USES TO EXCHANGE TWO ADJACENT TABLE
001170*    ROWS WHEN THEY ARE OUT OF CREATION-TIME ORDER.
001180       01  WS-SWAP-ENTRY.
001190           05  WS-SWAP-TYPE             PIC X(10).
001200           05  WS-SWAP-AMOUNT           PIC S9(15)V9(4).
001210           05  WS-SWAP-DEST-WALLET      PIC X(36).
001220           05  WS-SWAP-CREATED          PIC X(26).
001230           05  FILLER                   PIC X(02).
001240
001250*
001260*    WS-STARTING-BALANCE KEEPS THE WALLET'S CURRENT-DAY BALANCE
001270*    SO THE RUN LOG CAN SHOW IT ALONGSIDE THE REPLAYED FIGURE
001280*    FOR A QUICK EYEBALL CHECK AT CLOSEDOWN.
001290       01  WS-STARTING-BALANCE          PIC S9(15)V9(4).
001300       01  WS-STARTING-BALANCE-X REDEFINES
001310           WS-STARTING-BALANCE.
001320           05  WS-SB-SIGN               PIC X.
001330           05  WS-SB-DIGITS             PIC 9(18).
001340       77  WS-RUNNING-BALANCE           PIC S9(15)V9(4).
001350       01  WS-RUNNING-BALANCE-GROUP.
001360           05  WS-RB-IMAGE              PIC S9(15)V9(4).
001370       01  WS-RUNNING-BALANCE-X REDEFINES
001380           WS-RUNNING-BALANCE-GROUP.
001390           05  WS-RB-SIGN               PIC X.
001400           05  WS-RB-DIGITS             PIC 9(18).
001410
001420*    WALLET, AS-OF CUTOFF, THE BALANCE TO HAND BACK, AND THE
001430*    RETURN CODE - FOUR PARAMETERS, NO AMOUNT GOES IN.
001440       LINKAGE SECTION.
001450       01  LS-WALLET-ID                 PIC X(036).
001460       01  LS-AS-OF-TIMESTAMP           PIC X(026).
001470       01  LS-HISTORICAL-BALANCE        PIC S9(15)V9(4).
001480       01  LS-RETURN-CODE               PIC X(020).
001490           88  LS-COMPLETED             VALUE "COMPLETED".
001500
001510       PROCEDURE DIVISION USING LS-WALLET-ID
001520                                LS-AS-OF-TIMESTAMP
001530                                LS-HISTORICAL-BALANCE
001540                                LS-RETURN-CODE.
001550
001560*    0100-INICIO OPENS THE FILES, READS THE WALLET, WALKS THE
001570*    TRANSACTION FILE COLLECTING MATCHES, SORTS WHAT IT FOUND,
001580*    THEN FOLDS THE SORTED ROWS INTO A RUNNING BALANCE - FOUR
001590*    DISTINCT PASSES, EACH GATED ON THE PASS BEFORE IT HAVING
001600*    LEFT LS-RETURN-CODE AT "COMPLETED".
001610       0100-INICIO.
001620           MOVE "COMPLETED"          TO LS-RETURN-CODE.
001630*    WS-RUNNING-BALANCE STARTS AT ZERO EVERY CALL - IT IS NEVER
001640*    SEEDED FROM THE WALLET'S STORED BALANCE, SINCE THE WHOLE
001650*    POINT OF A REPLAY IS TO REBUILD THE FIGURE FROM SCRATCH.
001660           MOVE ZERO                 TO WS-TABLE-COUNT
001670                                         WS-RUNNING-BALANCE.
001680           MOVE "N"                  TO WS-OVERFLOW-SWITCH.
001690           PERFORM 0300-ABRIR-FICHEROS THRU 0300-EXIT.
001700*    READ THE WALLET ONLY IF BOTH FILES CAME OPEN CLEAN.
001710           IF LS-RETURN-CODE = "COMPLETED"
001720               PERFORM 0400-LEER-CARTERA THRU 0400-EXIT
001730           END-IF.
001740*    WALK THE TRANSACTION FILE ONLY IF THE WALLET WAS FOUND.
001750           IF LS-RETURN-CODE = "COMPLETED"
001760               PERFORM 0500-EXPLORAR-MOVIMIENTOS THRU 0500-EXIT
001770           END-IF.
001780*    SORT THE COLLECTED ROWS ONLY IF THE SCAN DIDN'T ABORT.
001790           IF LS-RETURN-CODE = "COMPLETED"
001800               PERFORM 0600-ORDENAR-TABLA THRU 0600-EXIT
001810           END-IF.
001820*    FOLD THE SORTED ROWS ONLY IF THE SORT PASS CAME BACK CLEAN.
001830           IF LS-RETURN-CODE = "COMPLETED"
001840               PERFORM 0700-PLEGAR-MOVIMIENTOS THRU 0700-EXIT
001850               MOVE WS-RUNNING-BALANCE TO LS-HISTORICAL-BALANCE
001860           END-IF.
001870           PERFORM 0900-CERRAR-FICHEROS THRU 0900-EXIT.
001880           GOBACK.
001890
001900*    BOTH FILES OPEN I-O EVEN THOUGH NEITHER IS EVER
001910*    REWRITTEN - DYNAMIC ACCESS ON AN INDEXED FILE NEEDS I-O
001920*    TO SUPPORT BOTH THE KEYED READ IN 0400 AND THE
001930*    NEXT-RECORD SCAN IN 0500.
001940       0300-ABRIR-FICHEROS.
001950           OPEN I-O WL-WALLET-FILE.
001960           IF FS-WALLET NOT = "00"
001970               MOVE "WALLET-FILE-ERROR" TO LS-RETURN-CODE
001980               GO TO 0300-EXIT
001990           END-IF.
002000           OPEN I-O WL-TRANSACTION-FILE.
002010           IF FS-TRANSACT = "35"
002020               OPEN OUTPUT WL-TRANSACTION-FILE
002030               CLOSE WL-TRANSACTION-FILE
002040               OPEN I-O WL-TRANSACTION-FILE
002050           END-IF.
002060           IF FS-TRANSACT NOT = "00"
002070               MOVE "TRANSACTION-FILE-ERROR" TO LS-RETURN-CODE
002080           END-IF.
002090       0300-EXIT.
002100           EXIT.
002110
002120*    0400-LEER-CARTERA -- RULE 3, WALLET-EXISTS.
002130       0400-LEER-CARTERA.
002140           MOVE LS-WALLET-ID   TO WL-WALLET-ID.
002150           READ WL-WALLET-FILE
002160               INVALID KEY
002170                   MOVE "WALLET-NOT-FOUND" TO LS-RETURN-CODE
002180                   GO TO 0400-EXIT
002190           END-READ.
002200           MOVE WL-BALANCE     TO WS-STARTING-BALANCE.
002210*        THE WALLET'S CURRENT BALANCE IS HELD ONLY FOR THE
002220*        EYEBALL-CHECK DISPLAY AT CLOSEDOWN - THE FOLD BELOW
002230*        NEVER STARTS FROM IT.
002240       0400-EXIT.
002250           EXIT.
002260
002270*    0500-EXPLORAR-MOVIMIENTOS WALKS THE WHOLE TRANSACTION
002280*    FILE ONE TIME, KEEPING ANY ROW THAT TOUCHES THE WALLET
002290*    BEING REPLAYED (AS OWNER OR AS TRANSFER DESTINATION) AND
002300*    WHOSE CREATION TIME DOES NOT COME AFTER THE AS-OF CUTOFF.
002310       0500-EXPLORAR-MOVIMIENTOS.
002320           READ WL-TRANSACTION-FILE NEXT RECORD
002330               AT END
002340                   GO TO 0500-EXIT
002350           END-READ.
002360
002370*    ANYTHING CREATED AFTER THE CUTOFF IS SKIPPED OUTRIGHT -
002380*    THE SCAN NEVER STOPS EARLY ON IT SINCE PHYSICAL KEY ORDER
002390*    ON THE INDEXED FILE IS NOT CREATION-TIME ORDER.
002400           IF WT-CREATED-TIMESTAMP > LS-AS-OF-TIMESTAMP
002410               GO TO 0500-EXPLORAR-MOVIMIENTOS
002420           END-IF.
002430
002440*    A ROW COUNTS AS A MATCH IF THE REPLAYED WALLET IS EITHER
002450*    THE OWNING WALLET OR THE DESTINATION OF A TRANSFER.
002460           IF WT-WALLET-ID NOT = LS-WALLET-ID
002470             AND WT-DESTINATION-WALLET-ID NOT = LS-WALLET-ID
002480               GO TO 0500-EXPLORAR-MOVIMIENTOS
002490           END-IF.
002500
002510           IF WS-TABLE-COUNT >= WS-TABLE-MAX
002520               MOVE "Y" TO WS-OVERFLOW-SWITCH
002530               GO TO 0500-EXPLORAR-MOVIMIENTOS
002540           END-IF.
002550
002560*    ONE TABLE ROW PER MATCH - TYPE, AMOUNT, DESTINATION AND
002570*    CREATION TIME ARE ALL THE FOLD BELOW NEEDS TO SEE.
002580           ADD 1 TO WS-TABLE-COUNT.
002590           MOVE WT-TRANSACTION-TYPE
002600               TO WS-T-TYPE (WS-TABLE-COUNT).
002610           MOVE WT-AMOUNT
002620               TO WS-T-AMOUNT (WS-TABLE-COUNT).
002630           MOVE WT-DESTINATION-WALLET-ID
002640               TO WS-T-DEST-WALLET (WS-TABLE-COUNT).
002650           MOVE WT-CREATED-TIMESTAMP
002660               TO WS-T-CREATED (WS-TABLE-COUNT).
002670           GO TO 0500-EXPLORAR-MOVIMIENTOS.
002680*
002690       0500-EXIT.
002700           MOVE WS-RUNNING-BALANCE TO WS-RB-IMAGE.
002710           IF WS-TABLE-OVERFLOWED
002720               DISPLAY "WLEDG50 - MOVEMENT TABLE FULL, OLDEST "
002730               DISPLAY "ROWS BEYOND THE LIMIT WERE SKIPPED"
002740               DISPLAY "WLEDG50 - BALANCE SO FAR, DIGITS: "
002750               DISPLAY WS-RB-DIGITS
002760           END-IF.
002770           EXIT.
002780
002790*    0600-ORDENAR-TABLA PUTS THE COLLECTED ROWS INTO
002800*    ASCENDING CREATION-TIME ORDER (A STRAIGHT EXCHANGE SORT
002810*    OVER THE WORKING-STORAGE TABLE - THE TABLE IS SMALL
002820*    ENOUGH THAT A SORT FILE WOULD BE OVERKILL).
002830*
002840       0600-ORDENAR-TABLA.
002850           IF WS-TABLE-COUNT < 2
002860               GO TO 0600-EXIT
002870           END-IF.
002880           PERFORM 0620-PASADA-EXTERNA
002890               THRU 0620-EXIT
002900               VARYING WS-I FROM 1 BY 1
002910               UNTIL WS-I >= WS-TABLE-COUNT.
002920       0600-EXIT.
002930           EXIT.
002940
002950*    ONE OUTER PASS OF THE EXCHANGE SORT - EACH CALL SHRINKS
002960*    THE UNSORTED TAIL BY ONE ROW.
002970       0620-PASADA-EXTERNA.
002980           PERFORM 0640-PASADA-INTERNA
002990               THRU 0640-EXIT
003000               VARYING WS-J FROM 1 BY 1
003010               UNTIL WS-J > WS-TABLE-COUNT - WS-I.
003020       0620-EXIT.
003030           EXIT.
003040
003050*    COMPARES ONE ADJACENT PAIR AND SWAPS THEM IF THE EARLIER
003060*    ROW'S TIMESTAMP IS GREATER THAN THE LATER ROW'S.
003070       0640-PASADA-INTERNA.
003080           IF WS-T-CREATED (WS-J) > WS-T-CREATED (WS-J + 1)
003090               MOVE WS-MOVEMENT-ENTRY (WS-J)    TO WS-SWAP-ENTRY
003100               MOVE WS-MOVEMENT-ENTRY (WS-J + 1)
003110                   TO WS-MOVEMENT-ENTRY (WS-J)
003120               MOVE WS-SWAP-ENTRY
003130                   TO WS-MOVEMENT-ENTRY (WS-J + 1)
003140           END-IF.
003150       0640-EXIT.
003160           EXIT.
003170
003180*    0700-PLEGAR-MOVIMIENTOS -- RULE 8, HISTORICAL BALANCE
003190*    REPLAY FOLD.  RUNNING BALANCE STARTS AT ZERO AND NEVER
003200*    TOUCHES THE STORED WL-BALANCE ON THE WALLET RECORD.
003210       0700-PLEGAR-MOVIMIENTOS.
003220           IF WS-TABLE-COUNT = 0
003230               GO TO 0700-EXIT
003240           END-IF.
003250           PERFORM 0720-PLEGAR-UNA-FILA
003260               THRU 0720-EXIT
003270               VARYING WS-I FROM 1 BY 1
003280               UNTIL WS-I > WS-TABLE-COUNT.
003290*
003300       0700-EXIT.
003310           EXIT.
003320
003330*    A TRANSFER CREDITS THE RUNNING BALANCE IF THE WALLET
003340*    BEING REPLAYED IS THE DESTINATION, OR DEBITS IT IF THE
003350*    WALLET IS THE SOURCE - WHEN OTHER/CONTINUE COVERS A
003360*    TRANSACTION-TYPE VALUE THIS FOLD DOESN'T RECOGNISE.
003370       0720-PLEGAR-UNA-FILA.
003380           EVALUATE WS-T-TYPE (WS-I)
003390*    A DEPOSIT ALWAYS ADDS, A WITHDRAWAL ALWAYS SUBTRACTS -
003400*    ONLY A TRANSFER NEEDS TO KNOW WHICH SIDE OF IT THE
003410*    REPLAYED WALLET WAS ON.
003420               WHEN "DEPOSIT"
003430                   ADD WS-T-AMOUNT (WS-I) TO WS-RUNNING-BALANCE
003440               WHEN "WITHDRAWAL"
003450                   SUBTRACT WS-T-AMOUNT (WS-I)
003460                       FROM WS-RUNNING-BALANCE
003470               WHEN "TRANSFER"
003480                   IF WS-T-DEST-WALLET (WS-I) = LS-WALLET-ID
003490                       ADD WS-T-AMOUNT (WS-I)
003500                           TO WS-RUNNING-BALANCE
003510                   ELSE
003520                       SUBTRACT WS-T-AMOUNT (WS-I)
003530                           FROM WS-RUNNING-BALANCE
003540                   END-IF
003550               WHEN OTHER
003560                   CONTINUE
003570           END-EVALUATE.
003580       0720-EXIT.
003590           EXIT.
003600
003610*    THE CURRENT-DAY BALANCE IS DISPLAYED HERE AS A SANITY
003620*    CHECK AGAINST THE REPLAYED FIGURE - A BIG GAP BETWEEN THE
003630*    TWO ON AN AS-OF-TODAY REPLAY USUALLY MEANS A MOVEMENT ROW
003640*    IS MISSING OR MISDATED.
003650       0900-CERRAR-FICHEROS.
003660           DISPLAY "WLEDG50 - CURRENT-DAY BALANCE DIGITS "
003670           DISPLAY WS-SB-DIGITS.
003680           CLOSE WL-WALLET-FILE.
003690           CLOSE WL-TRANSACTION-FILE.
003700       0900-EXIT.
003710           EXIT.
