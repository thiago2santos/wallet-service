000010******************************************************************
000020*    WLEDG10  -- OPEN A NEW WALLET                               *
000030******************************************************************
000040       IDENTIFICATION DIVISION.
000050       PROGRAM-ID.    WLEDG10.
000060       AUTHOR.        R. ECHEGARAY.
000070       INSTALLATION.  UNIZARBANK DATA PROCESSING - ZARAGOZA.
000080       DATE-WRITTEN.  04/18/88.
000090       DATE-COMPILED.
000100       SECURITY.      UNIZARBANK INTERNAL USE ONLY.
000110*
000120*    CHANGE LOG
000130*    ----------
000140*    04/18/88  RE    ORIGINAL CODING.  CALLED FROM THE
000150*                    NIGHTLY WALLET-MAINTENANCE DRIVER
000160*                    TO OPEN ONE WALLET PER CALL.
000170*    10/02/89  RE    ADDED WL-CURRENCY-CODE PARAMETER -
000180*                    FOREIGN-STUDENT PROGRAM NOW FUNDS
000190*                    NON-PESETA WALLETS.  UB-0299
000200*    02/02/91  JMA   NEW WALLET IS STAMPED WL-STATUS-
000210*                    ACTIVE ON CREATION, NOT LEFT BLANK.
000220*                    UB-0338
000230*    11/18/98  CQR   Y2K - TIMESTAMPS NOW BUILT AS FULL
000240*                    ISO-8601 X(26) STRINGS, NOT 6-DIGIT
000250*                    YYMMDD.  UB-0512
000260*
000270*    06/12/01  RE    EURO CONVERSION - LS-CURRENCY-CODE IS
000280*                    STORED AS GIVEN; THIS PROGRAM DOES NOT
000290*                    TRANSLATE OR VALIDATE THE CODE AGAINST A
000300*                    CURRENCY TABLE, SO NO LOGIC CHANGE WAS
000310*                    NEEDED FOR THE CUTOVER ITSELF.  UB-0558
000320*
000330       ENVIRONMENT DIVISION.
000340       CONFIGURATION SECTION.
000350       SPECIAL-NAMES.
000360           C01 IS TOP-OF-FORM.
000370
000380       INPUT-OUTPUT SECTION.
000390       FILE-CONTROL.
000400*        ONE WALLET FILE, OPENED I-O SO 0300-ABRIR-FICHERO CAN
000410*        FALL BACK TO CREATING IT ON A FIRST-EVER RUN.
000420           SELECT WL-WALLET-FILE ASSIGN TO DISK
000430           ORGANIZATION IS INDEXED
000440           ACCESS MODE IS DYNAMIC
000450           RECORD KEY IS WL-WALLET-ID
000460           FILE STATUS IS FS-WALLET.
000470
000480       DATA DIVISION.
000490       FILE SECTION.
000500
000510*        THE WALLET LAYOUT ITSELF LIVES IN WLWALT - SEE THAT
000520*        COPYBOOK'S OWN CHANGE LOG FOR FIELD-LEVEL HISTORY.
000530       FD  WL-WALLET-FILE
000540           LABEL RECORD STANDARD
000550           VALUE OF FILE-ID IS "WLWALLET.UBD".
000560           COPY WLWALT.
000570
000580*
000590       WORKING-STORAGE SECTION.
000600       77  FS-WALLET                    PIC X(02).
000610
000620*    THE SAME SPLIT-AND-REJOIN DATE/TIME PAIR EVERY WLEDG0x
000630*    PROGRAM CARRIES, SO THE ACCEPT-FROM-DATE DIGITS CAN BE
000640*    STRUNG TOGETHER INTO WS-TIMESTAMP-WORK WITHOUT AN
000650*    INTRINSIC FUNCTION.
000660       01  WS-CURRENT-DATE-TIME.
000670           05  WS-CDT-YEAR              PIC 9(04).
000680           05  WS-CDT-MONTH             PIC 9(02).
000690           05  WS-CDT-DAY               PIC 9(02).
000700           05  WS-CDT-HOUR              PIC 9(02).
000710           05  WS-CDT-MINUTE            PIC 9(02).
000720           05  WS-CDT-SECOND            PIC 9(02).
000730           05  FILLER                   PIC X(02).
000740       01  WS-CDT-NUMERIC-VIEW REDEFINES WS-CURRENT-DATE-TIME.
000750           05  WS-CDT-ALL-DIGITS        PIC 9(14).
000760           05  FILLER                   PIC X(02).
000770
000780       01  WS-TIMESTAMP-WORK            PIC X(26).
000790
000800*    WS-SEQUENCE-WORK IS LEFT OVER FROM AN EARLIER DRAFT THAT
000810*    NUMBERED NEW WALLETS OFF THE CLOCK - THE CALLER SUPPLIES
000820*    THE WALLET ID NOW, BUT THE FIELD STAYS DECLARED IN CASE
000830*    A FUTURE REQUEST TYPE NEEDS A CLOCK-DERIVED KEY AGAIN.
000840       77  WS-SEQUENCE-WORK             PIC 9(09)  COMP.
000850       77  WS-WALLET-COUNT              PIC 9(07)  COMP.
000860
000870       01  WS-AMOUNT-WORK               PIC S9(15)V9(4).
000880       01  WS-AMOUNT-DIGIT-VIEW REDEFINES WS-AMOUNT-WORK.
000890           05  WS-AMOUNT-SIGN           PIC X.
000900           05  WS-AMOUNT-DIGITS         PIC 9(18).
000910*
000920*    WS-WALLET-ID-ECHO KEEPS A COPY OF THE REQUESTED WALLET
000930*    ID SO THE FIRST BYTE CAN BE TRACED IF THE WRITE BELOW
000940*    COMES BACK WALLET-ALREADY-EXISTS.
000950       01  WS-WALLET-ID-ECHO            PIC X(036).
000960       01  WS-WALLET-ID-ECHO-X REDEFINES WS-WALLET-ID-ECHO.
000970           05  WS-WID-FIRST-BYTE        PIC X.
000980           05  WS-WID-REST              PIC X(35).
000990
001000*    FOUR PARAMETERS, SAME SHAPE AS EVERY OTHER WLEDG0x
001010*    PROGRAM - INPUTS FIRST, RETURN CODE LAST.
001020       LINKAGE SECTION.
001030       01  LS-USER-ID                   PIC X(100).
001040       01  LS-CURRENCY-CODE             PIC X(003).
001050       01  LS-NEW-WALLET-ID             PIC X(036).
001060       01  LS-RETURN-CODE               PIC X(020).
001070           88  LS-COMPLETED             VALUE "COMPLETED".
001080
001090       PROCEDURE DIVISION USING LS-USER-ID
001100                                LS-CURRENCY-CODE
001110                                LS-NEW-WALLET-ID
001120                                LS-RETURN-CODE.
001130
001140*    0100-INICIO IS THE WHOLE CALL - STAMP A TIMESTAMP, OPEN
001150*    THE FILE, LAY DOWN THE RECORD, CLOSE THE FILE.  THERE IS
001160*    NO RULE-1-STYLE VALIDATION STEP HERE BECAUSE THE ONLY
001170*    REJECT THIS PROGRAM CAN RAISE (A BLANK OR DUPLICATE
001180*    WALLET ID) IS CHECKED INSIDE 0400-ALTA-CARTERA ITSELF.
001190       0100-INICIO.
001200           MOVE "COMPLETED"        TO LS-RETURN-CODE.
001210           PERFORM 0200-STAMP-TIMESTAMP THRU 0200-EXIT.
001220           PERFORM 0300-ABRIR-FICHERO THRU 0300-EXIT.
001230           PERFORM 0400-ALTA-CARTERA THRU 0400-EXIT.
001240           PERFORM 0900-CERRAR-FICHERO THRU 0900-EXIT.
001250           GOBACK.
001260
001270*    0200-STAMP-TIMESTAMP BUILDS AN ISO-8601 STYLE
001280*    TIMESTAMP OUT OF THE SYSTEM DATE/TIME WITHOUT
001290*    RELYING ON FUNCTION CURRENT-DATE.
001300       0200-STAMP-TIMESTAMP.
001310           ACCEPT WS-CDT-YEAR FROM DATE YYYYMMDD.
001320           MOVE WS-CDT-ALL-DIGITS TO WS-SEQUENCE-WORK.
001330           ACCEPT WS-CURRENT-DATE-TIME FROM DATE YYYYMMDD.
001340           ACCEPT WS-CDT-HOUR FROM TIME.
001350           STRING WS-CDT-YEAR    "-"
001360                  WS-CDT-MONTH   "-"
001370                  WS-CDT-DAY     "T"
001380                  WS-CDT-HOUR    ":"
001390                  WS-CDT-MINUTE  ":"
001400                  WS-CDT-SECOND  "Z"
001410               DELIMITED BY SIZE INTO WS-TIMESTAMP-WORK.
001420       0200-EXIT.
001430           EXIT.
001440
001450*    0300-ABRIR-FICHERO OPENS THE WALLET FILE I-O, CREATING IT
001460*    OUTRIGHT ON FILE STATUS "35" (NOT YET ON DISK) BEFORE
001470*    RE-OPENING I-O - THE SAME PATTERN EVERY WLEDG0x PROGRAM
001480*    USES FOR A FILE IT MIGHT BE THE FIRST TO TOUCH.
001490       0300-ABRIR-FICHERO.
001500           OPEN I-O WL-WALLET-FILE.
001510           IF FS-WALLET = "35"
001520               OPEN OUTPUT WL-WALLET-FILE
001530               CLOSE WL-WALLET-FILE
001540               OPEN I-O WL-WALLET-FILE
001550           END-IF.
001560           IF FS-WALLET NOT = "00"
001570               MOVE "WALLET-FILE-ERROR" TO LS-RETURN-CODE
001580               GO TO 0300-EXIT
001590           END-IF.
001600       0300-EXIT.
001610           EXIT.
001620
001630*    0400-ALTA-CARTERA LAYS DOWN THE NEW WALLET RECORD.
001640*    THE WALLET-ID IS SUPPLIED BY THE CALLER (THE ID-
001650*    GENERATION CONVENTION LIVES OUTSIDE THIS PROGRAM,
001660*    AS IT DID FOR TARJETAS NUMBERING BACK IN '88).
001670       0400-ALTA-CARTERA.
001680           IF LS-NEW-WALLET-ID = SPACES
001690               MOVE "MISSING-WALLET-ID" TO LS-RETURN-CODE
001700               GO TO 0400-EXIT
001710           END-IF.
001720
001730           MOVE ZERO                 TO WS-AMOUNT-WORK.
001740           MOVE LS-NEW-WALLET-ID     TO WS-WALLET-ID-ECHO.
001750           MOVE LS-NEW-WALLET-ID     TO WL-WALLET-ID.
001760           MOVE LS-USER-ID           TO WL-USER-ID.
001770           MOVE LS-CURRENCY-CODE     TO WL-CURRENCY-CODE.
001780           MOVE WS-AMOUNT-WORK       TO WL-BALANCE.
001790           MOVE "ACTIVE"             TO WL-WALLET-STATUS.
001800           MOVE WS-TIMESTAMP-WORK    TO WL-CREATED-TIMESTAMP.
001810           MOVE WS-TIMESTAMP-WORK    TO WL-UPDATED-TIMESTAMP.
001820
001830           WRITE WL-WALLET-RECORD
001840               INVALID KEY
001850                   MOVE "WALLET-ALREADY-EXISTS" TO LS-RETURN-CODE
001860                   DISPLAY "WLEDG10 - DUPLICATE WALLET, FIRST BYTE "
001870                   DISPLAY WS-WID-FIRST-BYTE.
001880       0400-EXIT.
001890           EXIT.
001900
001910*    0900-CERRAR-FICHERO IS THE LAST STEP REGARDLESS OF
001920*    WHETHER 0400-ALTA-CARTERA ACCEPTED OR REJECTED THE
001930*    REQUEST.
001940       0900-CERRAR-FICHERO.
001950           CLOSE WL-WALLET-FILE.
001960       0900-EXIT.
001970           EXIT.
