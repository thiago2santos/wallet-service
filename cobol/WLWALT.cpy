000010*****************************************************************
000020*                                                                *
000030*    WLWALT  --  WALLET MASTER RECORD LAYOUT                     *
000040*                                                                *
000050*    ONE RECORD PER WALLET (USER/CURRENCY PAIR).  RECORD IS      *
000060*    KEYED BY WL-WALLET-ID (UNIQUE).  RANDOM READ ON LOOKUP,     *
000070*    REWRITE IN PLACE ON EVERY BALANCE-AFFECTING POST.           *
000080*                                                                *
000090*    COPY INTO THE FILE SECTION OF ANY PROGRAM THAT OPENS        *
000100*    WL-WALLET-FILE.                                             *
000110*                                                                *
000120*****************************************************************
000130*
000140*    CHANGE LOG
000150*    ----------
000160*    DATE-WRITTEN  12/03/87          R.ECHEGARAY
000170*    09/14/88  RE    ADDED WL-CURRENCY-CODE - UNIZARBANK NOW
000180*                    CARRIES NON-PESETA ACCOUNTS FOR THE
000190*                    FOREIGN-STUDENT PROGRAM.
000200*    02/02/91  JMA   ADDED WL-WALLET-STATUS AND 88-LEVELS SO
000210*                    FROZEN/CLOSED WALLETS CAN BE TOLD APART
000220*                    FROM ACTIVE ONES WITHOUT A SEPARATE FLAG
000230*                    FILE.
000240*    06/27/93  JMA   WIDENED WL-USER-ID TO X(100) - THE OLD
000250*                    X(20) TRUNCATED FOREIGN STUDENT I.D.
000260*                    NUMBERS.  TICKET UB-0446.
000270*    11/18/98  CQR   Y2K - WL-CREATED-TIMESTAMP/WL-UPDATED-
000280*                    TIMESTAMP MOVED FROM 6-DIGIT YYMMDD TO
000290*                    FULL ISO-8601 X(26) STRINGS SO THE TURN
000300*                    OF THE CENTURY SORTS CORRECTLY.  UB-0512
000310*
000320*    06/12/01  RE    EURO CONVERSION - WL-CURRENCY-CODE IS NOT
000330*                    FORCED TO "EUR"; EXISTING PESETA WALLETS
000340*                    KEEP THEIR OWN CODE UNTIL A DEPOSIT OR
000350*                    WITHDRAWAL RUN RECODES THEM, SAME AS THE
000360*                    BRANCH CONVERSION POLICY.  UB-0558
000370*
000380 01  WL-WALLET-RECORD.
000390     05  WL-WALLET-ID                   PIC X(36).
000400     05  WL-USER-ID                     PIC X(100).
000410     05  WL-CURRENCY-CODE                PIC X(03).
000420*        BALANCE IS KEPT AS A SINGLE SIGNED FIELD WITH FOUR
000430*        DECIMAL PLACES SO ADD/SUBTRACT NEVER NEEDS ROUNDING.
000440     05  WL-BALANCE                     PIC S9(15)V9(4).
000450     05  WL-BALANCE-X REDEFINES WL-BALANCE.
000460         10  WL-BALANCE-SIGN             PIC X.
000470         10  WL-BALANCE-DIGITS           PIC 9(18).
000480     05  WL-WALLET-STATUS                PIC X(10).
000490         88  WL-STATUS-ACTIVE            VALUE "ACTIVE".
000500         88  WL-STATUS-FROZEN            VALUE "FROZEN".
000510         88  WL-STATUS-CLOSED            VALUE "CLOSED".
000520     05  WL-CREATED-TIMESTAMP            PIC X(26).
000530     05  WL-UPDATED-TIMESTAMP            PIC X(26).
000540*        RESERVED FOR FUTURE EXPANSION - DO NOT REMOVE, DO NOT
000550*        SHRINK.  SEE UB-0512.
000560     05  FILLER                          PIC X(20).
