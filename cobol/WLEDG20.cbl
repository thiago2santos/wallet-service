000010******************************************************************
000020*    WLEDG20  -- POST A DEPOSIT TO A WALLET                      *
000030******************************************************************
000040       IDENTIFICATION DIVISION.
000050       PROGRAM-ID.    WLEDG20.
000060       AUTHOR.        M. SANZ.
000070       INSTALLATION.  UNIZARBANK DATA PROCESSING - ZARAGOZA.
000080       DATE-WRITTEN.  05/02/88.
000090       DATE-COMPILED.
000100       SECURITY.      UNIZARBANK INTERNAL USE ONLY.
000110*
000120*    CHANGE LOG
000130*    ----------
000140*    05/02/88  MS    ORIGINAL CODING.  LIFTED FROM THE
000150*                    BRANCH-TELLER "INGRESO" SCREEN AND
000160*                    RECAST AS A CALLABLE BATCH STEP FOR
000170*                    THE NIGHTLY POSTING RUN.
000180*    08/30/89  MS    BILL-COUNT ENTRY FIELDS DROPPED - THE
000190*                    NIGHTLY RUN TAKES A NET AMOUNT, NOT A
000200*                    DENOMINATION BREAKDOWN.  UB-0301
000210*    02/02/91  JMA   WALLET IS REWRITTEN IN PLACE RATHER
000220*                    THAN APPENDED AS A NEW MOVEMENT ROW -
000230*                    ONE WALLET RECORD, NOT A ROW PER
000240*                    MOVEMENT.  UB-0339
000250*    07/19/94  JMA   TRANSACTION DETAIL NOW CARRIES ITS OWN
000260*                    REFERENCE-ID FOR UPSTREAM DEDUPLICATION.
000270*                    UB-0381
000280*    11/18/98  CQR   Y2K - TIMESTAMPS NOW BUILT AS FULL
000290*                    ISO-8601 X(26) STRINGS.  UB-0512
000300*
000310*    06/12/01  RE    EURO CONVERSION - A DEPOSIT POSTS IN
000320*                    WHATEVER CURRENCY THE WALLET ALREADY
000330*                    CARRIES; THIS PROGRAM DOES NOT CONVERT
000340*                    OR ROUND THE AMOUNT ON THE WAY IN.
000350*                    UB-0558
000360*
000370       ENVIRONMENT DIVISION.
000380       CONFIGURATION SECTION.
000390       SPECIAL-NAMES.
000400           C01 IS TOP-OF-FORM.
000410
000420       INPUT-OUTPUT SECTION.
000430       FILE-CONTROL.
000440*        WALLET FILE OPENED I-O SO THE SAME READ/REWRITE PAIR
000450*        THAT LOOKS UP THE WALLET CAN ALSO POST THE NEW
000460*        BALANCE BACK TO IT.
000470           SELECT WL-WALLET-FILE ASSIGN TO DISK
000480           ORGANIZATION IS INDEXED
000490           ACCESS MODE IS DYNAMIC
000500           RECORD KEY IS WL-WALLET-ID
000510           FILE STATUS IS FS-WALLET.
000520
000530*        TRANSACTION FILE IS APPEND-ONLY FROM THIS PROGRAM'S
000540*        SIDE - ONE NEW ROW PER SUCCESSFUL DEPOSIT, NEVER A
000550*        REWRITE.
000560           SELECT WL-TRANSACTION-FILE ASSIGN TO DISK
000570           ORGANIZATION IS INDEXED
000580           ACCESS MODE IS DYNAMIC
000590           RECORD KEY IS WT-TRANSACTION-ID
000600           FILE STATUS IS FS-TRANSACT.
000610
000620       DATA DIVISION.
000630       FILE SECTION.
000640
000650*
000660       FD  WL-WALLET-FILE
000670*
000680           LABEL RECORD STANDARD
000690           VALUE OF FILE-ID IS "WLWALLET.UBD".
000700           COPY WLWALT.
000710
000720       FD  WL-TRANSACTION-FILE
000730           LABEL RECORD STANDARD
000740           VALUE OF FILE-ID IS "WLTRANSA.UBD".
000750           COPY WLTRAN.
000760
000770*
000780       WORKING-STORAGE SECTION.
000790       77  FS-WALLET                    PIC X(02).
000800       77  FS-TRANSACT                  PIC X(02).
000810*    FS-WALLET AND FS-TRANSACT ARE CHECKED AFTER EVERY OPEN,
000820*    READ, REWRITE OR WRITE BELOW - "00" MEANS KEEP GOING.
000830
000840       01  WS-CURRENT-DATE-TIME.
000850           05  WS-CDT-YEAR              PIC 9(04).
000860           05  WS-CDT-MONTH             PIC 9(02).
000870           05  WS-CDT-DAY               PIC 9(02).
000880           05  WS-CDT-HOUR              PIC 9(02).
000890           05  WS-CDT-MINUTE            PIC 9(02).
000900           05  WS-CDT-SECOND            PIC 9(02).
000910           05  FILLER                   PIC X(02).
000920       01  WS-CDT-NUMERIC-VIEW REDEFINES WS-CURRENT-DATE-TIME.
000930           05  WS-CDT-ALL-DIGITS        PIC 9(14).
000940           05  FILLER                   PIC X(02).
000950
000960       01  WS-TIMESTAMP-WORK            PIC X(26).
000970
000980*    WS-NEW-BALANCE-X IS THE SIGN/DIGIT BREAKDOWN USED ONLY IF
000990*    THE REWRITE BELOW EVER NEEDS TO BE TRACED - ORDINARY
001000*    POSTING NEVER DISPLAYS IT.
001010       01  WS-NEW-BALANCE               PIC S9(15)V9(4).
001020       01  WS-NEW-BALANCE-X REDEFINES WS-NEW-BALANCE.
001030           05  WS-NEW-BALANCE-SIGN      PIC X.
001040           05  WS-NEW-BALANCE-DIGITS    PIC 9(18).
001050       77  WS-OLD-BALANCE               PIC S9(15)V9(4).
001060       77  WS-POST-COUNT                PIC 9(07)  COMP.
001070*
001080*    WS-AMOUNT-ECHO HOLDS A COPY OF THE INCOMING AMOUNT SO
001090*    THE SIGN/DIGIT BREAKDOWN IS AVAILABLE FOR THE DIAGNOSTIC
001100*    TRACE IF THE TRANSACTION WRITE FAILS BELOW.
001110       01  WS-AMOUNT-ECHO               PIC S9(15)V9(4).
001120       01  WS-AMOUNT-ECHO-X REDEFINES WS-AMOUNT-ECHO.
001130           05  WS-AMOUNT-ECHO-SIGN      PIC X.
001140           05  WS-AMOUNT-ECHO-DIGITS    PIC 9(18).
001150
001160*    FIVE PARAMETERS - THE WALLET, THE AMOUNT, THE CALLER'S
001170*    REFERENCE-ID, THE TRANSACTION ID TO WRITE UNDER, AND THE
001180*    RETURN CODE.
001190       LINKAGE SECTION.
001200       01  LS-WALLET-ID                 PIC X(036).
001210       01  LS-AMOUNT                    PIC S9(15)V9(4).
001220       01  LS-REFERENCE-ID              PIC X(100).
001230       01  LS-NEW-TRANSACTION-ID        PIC X(036).
001240       01  LS-RETURN-CODE               PIC X(020).
001250           88  LS-COMPLETED             VALUE "COMPLETED".
001260
001270       PROCEDURE DIVISION USING LS-WALLET-ID
001280                                LS-AMOUNT
001290                                LS-REFERENCE-ID
001300                                LS-NEW-TRANSACTION-ID
001310                                LS-RETURN-CODE.
001320
001330*    0100-INICIO CHAINS THE STEPS THE SAME WAY EVERY OTHER
001340*    WLEDG0x POSTING PROGRAM DOES - EACH STEP ONLY RUNS IF
001350*    LS-RETURN-CODE IS STILL "COMPLETED" COMING IN.
001360       0100-INICIO.
001370           MOVE "COMPLETED"          TO LS-RETURN-CODE.
001380           PERFORM 0200-STAMP-TIMESTAMP THRU 0200-EXIT.
001390*    FILES ARE OPENED UNCONDITIONALLY - THE TIMESTAMP STAMP ABOVE
001400*    NEVER FAILS, SO THERE IS NOTHING TO GATE THIS CALL ON YET.
001410           PERFORM 0300-ABRIR-FICHEROS THRU 0300-EXIT.
001420*    LOOK THE WALLET UP ONLY IF BOTH FILES CAME OPEN CLEAN.
001430           IF LS-RETURN-CODE = "COMPLETED"
001440               PERFORM 0400-LEER-CARTERA THRU 0400-EXIT
001450           END-IF.
001460*    POST THE DEPOSIT ONLY IF THE WALLET WAS ACTUALLY FOUND.
001470           IF LS-RETURN-CODE = "COMPLETED"
001480               PERFORM 0500-ABONAR-CARTERA THRU 0500-EXIT
001490           END-IF.
001500*    LOG THE MOVEMENT ONLY IF THE WALLET REWRITE TOOK.
001510           IF LS-RETURN-CODE = "COMPLETED"
001520               PERFORM 0600-ESCRIBIR-MOVIMIENTO THRU 0600-EXIT
001530           END-IF.
001540           PERFORM 0900-CERRAR-FICHEROS THRU 0900-EXIT.
001550           GOBACK.
001560
001570*    ONE TIMESTAMP, BUILT ONCE, USED FOR BOTH THE WALLET'S
001580*    UPDATED-TIMESTAMP AND THE TRANSACTION ROW'S CREATED-
001590*    TIMESTAMP.
001600       0200-STAMP-TIMESTAMP.
001610*    THE FIRST ACCEPT WARMS UP THE RECEIVING FIELD; THE SECOND
001620*    REFRESHES THE WHOLE WS-CURRENT-DATE-TIME GROUP AT ONCE SO
001630*    MONTH, DAY, HOUR, MINUTE AND SECOND ALL COME BACK TOGETHER.
001640           ACCEPT WS-CDT-YEAR FROM DATE YYYYMMDD.
001650           ACCEPT WS-CURRENT-DATE-TIME FROM DATE YYYYMMDD.
001660           ACCEPT WS-CDT-HOUR FROM TIME.
001670           STRING WS-CDT-YEAR    "-"
001680                  WS-CDT-MONTH   "-"
001690                  WS-CDT-DAY     "T"
001700                  WS-CDT-HOUR    ":"
001710                  WS-CDT-MINUTE  ":"
001720                  WS-CDT-SECOND  "Z"
001730               DELIMITED BY SIZE INTO WS-TIMESTAMP-WORK.
001740       0200-EXIT.
001750           EXIT.
001760
001770*    BOTH FILES OPEN I-O; THE TRANSACTION FILE GETS THE USUAL
001780*    "35 MEANS NOT YET CREATED" FALLBACK.
001790       0300-ABRIR-FICHEROS.
001800           OPEN I-O WL-WALLET-FILE.
001810           IF FS-WALLET NOT = "00"
001820               MOVE "WALLET-FILE-ERROR" TO LS-RETURN-CODE
001830               GO TO 0300-EXIT
001840           END-IF.
001850           OPEN I-O WL-TRANSACTION-FILE.
001860           IF FS-TRANSACT = "35"
001870               OPEN OUTPUT WL-TRANSACTION-FILE
001880               CLOSE WL-TRANSACTION-FILE
001890               OPEN I-O WL-TRANSACTION-FILE
001900           END-IF.
001910           IF FS-TRANSACT NOT = "00"
001920               MOVE "TRANSACTION-FILE-ERROR" TO LS-RETURN-CODE
001930           END-IF.
001940       0300-EXIT.
001950           EXIT.
001960
001970*    0400-LEER-CARTERA -- RULE 3, WALLET-EXISTS.  A WALLET
001980*    ID THE MASTER DOES NOT KNOW ABOUT IS A REJECT, NOT A
001990*    SYSTEM ERROR.
002000       0400-LEER-CARTERA.
002010           MOVE LS-WALLET-ID   TO WL-WALLET-ID.
002020           READ WL-WALLET-FILE
002030               INVALID KEY
002040                   MOVE "WALLET-NOT-FOUND" TO LS-RETURN-CODE
002050                   GO TO 0400-EXIT
002060           END-READ.
002070           MOVE WL-BALANCE     TO WS-OLD-BALANCE.
002080*        WS-OLD-BALANCE IS HELD HERE SO 0500-ABONAR-CARTERA
002090*        DOESN'T HAVE TO RE-READ THE RECORD A SECOND TIME.
002100       0400-EXIT.
002110           EXIT.
002120
002130*    0500-ABONAR-CARTERA -- RULE 5, DEPOSIT POSTING.
002140*    NEW-BALANCE = OLD-BALANCE + AMOUNT.
002150       0500-ABONAR-CARTERA.
002160*    GIVING, NOT A PLAIN ADD TO WL-BALANCE, SO WS-NEW-BALANCE IS
002170*    ON HAND FOR THE DIAGNOSTIC DISPLAY IF THE REWRITE BELOW FAILS.
002180           ADD LS-AMOUNT TO WS-OLD-BALANCE GIVING WS-NEW-BALANCE.
002190           MOVE WS-NEW-BALANCE      TO WL-BALANCE.
002200           MOVE WS-TIMESTAMP-WORK   TO WL-UPDATED-TIMESTAMP.
002210           REWRITE WL-WALLET-RECORD
002220               INVALID KEY
002230                   MOVE "WALLET-FILE-ERROR" TO LS-RETURN-CODE
002240                   DISPLAY "WLEDG20 - REWRITE FAILED, BALANCE "
002250                   DISPLAY WS-NEW-BALANCE-DIGITS.
002260*        A REWRITE FAILURE HERE IS DISPLAYED BUT THE RUN
002270*        CONTINUES TO 0600 - BY THIS POINT THE ONLY INVALID
002280*        KEY POSSIBLE IS A CONCURRENT DELETE OF THE SAME
002290*        RECORD, WHICH THIS SHOP'S BATCH WINDOW NEVER SEES.
002300       0500-EXIT.
002310           EXIT.
002320
002330*    0600-ESCRIBIR-MOVIMIENTO LAYS DOWN THE ONE TRANSACTION
002340*    ROW FOR THIS DEPOSIT - WT-DESTINATION-WALLET-ID IS LEFT
002350*    BLANK BECAUSE A DEPOSIT HAS NO SECOND WALLET.
002360       0600-ESCRIBIR-MOVIMIENTO.
002370           MOVE LS-AMOUNT             TO WS-AMOUNT-ECHO.
002380           MOVE LS-NEW-TRANSACTION-ID TO WT-TRANSACTION-ID.
002390           MOVE LS-WALLET-ID          TO WT-WALLET-ID.
002400           MOVE "DEPOSIT"             TO WT-TRANSACTION-TYPE.
002410           MOVE LS-AMOUNT             TO WT-AMOUNT.
002420           MOVE LS-REFERENCE-ID       TO WT-REFERENCE-ID.
002430*    FIXED-TEXT DESCRIPTION - NO FREE-FORM MEMO FIELD IS CARRIED
002440*    ON A DEPOSIT REQUEST FOR THIS TO ECHO BACK.
002450           MOVE "Deposit to wallet"   TO WT-DESCRIPTION.
002460           MOVE "COMPLETED"           TO WT-TRANSACTION-STATUS.
002470           MOVE SPACES                TO WT-DESTINATION-WALLET-ID.
002480           MOVE WS-TIMESTAMP-WORK     TO WT-CREATED-TIMESTAMP.
002490
002500           WRITE WL-TRANSACTION-RECORD
002510               INVALID KEY
002520                   MOVE "TRANSACTION-FILE-ERROR" TO LS-RETURN-CODE
002530                   DISPLAY "WLEDG20 - WRITE FAILED, AMOUNT DIGITS "
002540                   DISPLAY WS-AMOUNT-ECHO-DIGITS.
002550*    WS-POST-COUNT IS A RUN TOTAL ONLY - NOTHING READS IT BACK
002560*    BEFORE GOBACK; IT IS HELD FOR A FUTURE END-OF-JOB TALLY.
002570           ADD 1 TO WS-POST-COUNT.
002580*
002590       0600-EXIT.
002600           EXIT.
002610
002620*    CLOSES BOTH FILES WHETHER THE DEPOSIT POSTED OR WAS
002630*    REJECTED ALONG THE WAY.
002640       0900-CERRAR-FICHEROS.
002650           CLOSE WL-WALLET-FILE.
002660           CLOSE WL-TRANSACTION-FILE.
002670*
002680       0900-EXIT.
002690           EXIT.
