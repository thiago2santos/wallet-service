000010******************************************************************
000020*    WLEDG40  -- TRANSFER FUNDS BETWEEN TWO WALLETS              *
000030******************************************************************
000040       IDENTIFICATION DIVISION.
000050       PROGRAM-ID.    WLEDG40.
000060       AUTHOR.        M. SANZ.
000070       INSTALLATION.  UNIZARBANK DATA PROCESSING - ZARAGOZA.
000080       DATE-WRITTEN.  06/04/88.
000090       DATE-COMPILED.
000100       SECURITY.      UNIZARBANK INTERNAL USE ONLY.
000110*
000120*    CHANGE LOG
000130*    ----------
000140*    06/04/88  MS    ORIGINAL CODING.  LIFTED FROM THE
000150*                    BRANCH-TELLER TRANSFER SCREEN.  ORIGINAL
000160*                    VERSION WROTE ONE MOVEMENT ROW AGAINST
000170*                    EACH SIDE OF THE TRANSFER.
000180*    09/11/89  MS    DESTINATION-WALLET CHECK MOVED AHEAD OF
000190*                    ANY BALANCE UPDATE, SAME REASONING AS
000200*                    WLEDG30'S FUNDS CHECK.  UB-0304
000210*    03/30/92  JMA   REWORKED TO LAY DOWN A SINGLE TRANSACTION
000220*                    RECORD AGAINST THE SOURCE WALLET, CARRYING
000230*                    THE DESTINATION WALLET ON THE SAME RECORD,
000240*                    RATHER THAN TWO MATCHED ROWS.  BOTH WALLET
000250*                    REWRITES AND THE TRANSACTION WRITE ARE NOW
000260*                    TREATED AS ONE UNIT - SEE 0700-CONFIRMAR-
000270*                    TRASPASO.  UB-0355
000280*    11/18/98  CQR   Y2K - TIMESTAMPS NOW FULL ISO-8601
000290*                    X(26) STRINGS.  UB-0512
000300*    02/21/00  CQR   AUDIT OF THE UB-0355 REWORK FOUND THAT THE
000310*                    "ONE UNIT" CLAIM IN 0700-CONFIRMAR-TRASPASO
000320*                    WAS NEVER ACTUALLY ENFORCED - THE SOURCE
000330*                    REWRITE COMMITTED BEFORE THE DESTINATION
000340*                    SIDE WAS EVEN READ, WITH NO WAY BACK OUT.
000350*                    A CASH-RECONCILIATION RUN TURNED UP THREE
000360*                    WALLETS DEBITED WITH NO MATCHING CREDIT
000370*                    AFTER AN OVERNIGHT DESTINATION-FILE LOCK.
000380*                    ADDED 0780-DESHACER-TRASPASO TO PUT BACK
000390*                    WHATEVER SIDE HAD ALREADY POSTED IF A
000400*                    LATER STEP FAILS.  UB-0541
000410*    06/12/01  RE    EURO CONVERSION - WT-DESCRIPTION AND THE
000420*                    WALLET'S WL-CURRENCY-CODE ARE CARRIED
000430*                    THROUGH UNCHANGED; THIS PROGRAM DOES NO
000440*                    ROUNDING OR RECODING OF ITS OWN, SO NO
000450*                    LOGIC CHANGE WAS NEEDED HERE BEYOND
000460*                    CONFIRMING THE FOUR DECIMAL PLACES ON
000470*                    WL-BALANCE ARE ENOUGH FOR PESETA-TO-EURO
000480*                    ROUNDING RESIDUE.  UB-0558
000490*
000500       ENVIRONMENT DIVISION.
000510       CONFIGURATION SECTION.
000520       SPECIAL-NAMES.
000530           C01 IS TOP-OF-FORM.
000540
000550       INPUT-OUTPUT SECTION.
000560       FILE-CONTROL.
000570*        THE WALLET FILE HOLDS BOTH SIDES OF THE TRANSFER -
000580*        SOURCE AND DESTINATION ARE JUST TWO KEYS INTO THE
000590*        SAME INDEXED FILE, READ AND REWRITTEN ONE AT A TIME.
000600           SELECT WL-WALLET-FILE ASSIGN TO DISK
000610           ORGANIZATION IS INDEXED
000620           ACCESS MODE IS DYNAMIC
000630           RECORD KEY IS WL-WALLET-ID
000640           FILE STATUS IS FS-WALLET.
000650
000660*        THE TRANSACTION FILE IS APPEND-ONLY - THIS PROGRAM
000670*        NEVER REWRITES OR DELETES A ROW ON IT, ONLY WRITES
000680*        ONE NEW ROW PER SUCCESSFUL TRANSFER.
000690           SELECT WL-TRANSACTION-FILE ASSIGN TO DISK
000700           ORGANIZATION IS INDEXED
000710           ACCESS MODE IS DYNAMIC
000720           RECORD KEY IS WT-TRANSACTION-ID
000730           FILE STATUS IS FS-TRANSACT.
000740
000750       DATA DIVISION.
000760       FILE SECTION.
000770
000780*        WL-WALLET-FILE IS THE SAME MASTER EVERY WLEDG0x PROGRAM
000790*        OPENS - THIS PROGRAM JUST HAPPENS TO OPEN IT WITH TWO
000800*        DIFFERENT KEYS IN THE SAME RUN.
000810       FD  WL-WALLET-FILE
000820           LABEL RECORD STANDARD
000830           VALUE OF FILE-ID IS "WLWALLET.UBD".
000840*
000850           COPY WLWALT.
000860
000870*        WL-TRANSACTION-FILE GETS EXACTLY ONE NEW ROW PER
000880*        SUCCESSFUL TRANSFER, KEYED BY THE CALLER-SUPPLIED
000890*        LS-NEW-TRANSACTION-ID.
000900       FD  WL-TRANSACTION-FILE
000910           LABEL RECORD STANDARD
000920           VALUE OF FILE-ID IS "WLTRANSA.UBD".
000930*
000940           COPY WLTRAN.
000950
000960       WORKING-STORAGE SECTION.
000970*    FS-WALLET AND FS-TRANSACT HOLD THE TWO-DIGIT FILE STATUS
000980*    CODE AFTER EVERY OPEN/READ/REWRITE/WRITE/CLOSE - "00" IS
000990*    THE ONLY VALUE THAT MEANS "KEEP GOING".
001000       77  FS-WALLET                    PIC X(02).
001010       77  FS-TRANSACT                  PIC X(02).
001020*    EVERY WLEDG0x PROGRAM BUILDS ITS OWN TIMESTAMP RATHER THAN
001030*    SHARING ONE FROM THE CALLER - A TRANSFER CAN SPAN A CLOCK
001040*    SECOND BETWEEN ITS TWO WALLET REWRITES, SO THE STAMP IS
001050*    TAKEN ONCE, UP FRONT, AND REUSED FOR BOTH SIDES.
001060
001070*    WS-CURRENT-DATE-TIME/WS-CDT-NUMERIC-VIEW ARE THE SAME
001080*    SPLIT-AND-REJOIN PAIR USED IN EVERY WLEDG0x PROGRAM SO
001090*    THE ACCEPT-FROM-DATE DIGITS CAN BE STRUNG TOGETHER
001100*    WITHOUT ANY INTRINSIC FUNCTION.
001110       01  WS-CURRENT-DATE-TIME.
001120           05  WS-CDT-YEAR              PIC 9(04).
001130           05  WS-CDT-MONTH             PIC 9(02).
001140           05  WS-CDT-DAY               PIC 9(02).
001150           05  WS-CDT-HOUR              PIC 9(02).
001160           05  WS-CDT-MINUTE            PIC 9(02).
001170           05  WS-CDT-SECOND            PIC 9(02).
001180           05  FILLER                   PIC X(02).
001190       01  WS-CDT-NUMERIC-VIEW REDEFINES WS-CURRENT-DATE-TIME.
001200           05  WS-CDT-ALL-DIGITS        PIC 9(14).
001210           05  FILLER                   PIC X(02).
001220
001230       01  WS-TIMESTAMP-WORK            PIC X(26).
001240
001250*    HOLDING AREA FOR THE SOURCE WALLET'S RECORD WHILE THE
001260*    DESTINATION WALLET IS READ - THE WALLET FILE IS KEYED
001270*    DYNAMIC, SO A SECOND READ BY KEY WOULD OTHERWISE STEP
001280*    ON THE FIRST RECORD'S IMAGE IN THE FD.
001290       01  WS-SOURCE-HOLD.
001300           05  WS-SOURCE-WALLET-ID      PIC X(036).
001310           05  WS-SOURCE-OLD-BALANCE    PIC S9(15)V9(4).
001320           05  WS-SOURCE-NEW-BALANCE    PIC S9(15)V9(4).
001330           05  FILLER                   PIC X(02).
001340       01  WS-SOURCE-HOLD-X REDEFINES WS-SOURCE-HOLD.
001350           05  FILLER                   PIC X(036).
001360           05  WS-SOURCE-OLD-SIGN       PIC X.
001370           05  WS-SOURCE-OLD-DIGITS     PIC 9(18).
001380           05  WS-SOURCE-NEW-SIGN       PIC X.
001390           05  WS-SOURCE-NEW-DIGITS     PIC 9(18).
001400           05  FILLER                   PIC X(02).
001410
001420       77  WS-DEST-OLD-BALANCE          PIC S9(15)V9(4).
001430       77  WS-DEST-NEW-BALANCE          PIC S9(15)V9(4).
001440       77  WS-POST-COUNT                PIC 9(07)  COMP.
001450*
001460*    UB-0541 ADDS THE TWO SWITCHES BELOW.  EACH ONE IS SET
001470*    THE INSTANT ITS SIDE'S REWRITE ACTUALLY COMMITS, AND IS
001480*    THE ONLY THING 0780-DESHACER-TRASPASO TRUSTS WHEN IT
001490*    DECIDES WHAT STILL NEEDS PUTTING BACK.
001500       77  WS-SOURCE-POSTED-SW          PIC X(01)  VALUE "N".
001510           88  WS-SOURCE-POSTED         VALUE "Y".
001520       77  WS-DEST-POSTED-SW            PIC X(01)  VALUE "N".
001530           88  WS-DEST-POSTED           VALUE "Y".
001540*
001550*    WS-AMOUNT-ECHO HOLDS A COPY OF THE TRANSFER AMOUNT SO
001560*    THE SIGN/DIGIT BREAKDOWN IS AVAILABLE FOR THE DIAGNOSTIC
001570*    TRACE IF THE TRANSACTION WRITE BELOW COMES BACK INVALID.
001580       01  WS-AMOUNT-ECHO               PIC S9(15)V9(4).
001590       01  WS-AMOUNT-ECHO-X REDEFINES WS-AMOUNT-ECHO.
001600           05  WS-AMOUNT-ECHO-SIGN      PIC X.
001610           05  WS-AMOUNT-ECHO-DIGITS    PIC 9(18).
001620
001630*    THE SIX PARAMETERS BELOW ARE THE WHOLE CONTRACT WITH
001640*    WLEDG00 - NOTHING ELSE CROSSES THE CALL BOUNDARY.
001650       LINKAGE SECTION.
001660*        SOURCE (PAYING) WALLET.
001670       01  LS-SOURCE-WALLET-ID          PIC X(036).
001680*        DESTINATION (RECEIVING) WALLET.
001690       01  LS-DESTINATION-WALLET-ID     PIC X(036).
001700*        AMOUNT TO MOVE - ALWAYS POSITIVE ON THE WAY IN.
001710       01  LS-AMOUNT                    PIC S9(15)V9(4).
001720*        CALLER'S OWN DEDUPLICATION KEY, CARRIED THROUGH TO
001730*        THE TRANSACTION RECORD UNCHANGED.
001740       01  LS-REFERENCE-ID              PIC X(100).
001750*        TRANSACTION ID THE CALLER ALREADY GENERATED - THIS
001760*        PROGRAM DOES NOT MINT ITS OWN.
001770       01  LS-NEW-TRANSACTION-ID        PIC X(036).
001780*        "COMPLETED" ON THE WAY IN; ANYTHING ELSE ON THE WAY
001790*        OUT MEANS THE TRANSFER WAS REJECTED OR FAILED.
001800       01  LS-RETURN-CODE               PIC X(020).
001810           88  LS-COMPLETED             VALUE "COMPLETED".
001820
001830       PROCEDURE DIVISION USING LS-SOURCE-WALLET-ID
001840                                LS-DESTINATION-WALLET-ID
001850                                LS-AMOUNT
001860                                LS-REFERENCE-ID
001870                                LS-NEW-TRANSACTION-ID
001880                                LS-RETURN-CODE.
001890
001900*    0100-INICIO IS THE WHOLE CALL IN ONE PLACE - EACH STEP
001910*    ONLY RUNS IF EVERY STEP BEFORE IT LEFT LS-RETURN-CODE AT
001920*    "COMPLETED".  THE FIRST PARAGRAPH TO TURN IT INTO
001930*    ANYTHING ELSE STOPS THE CHAIN COLD; NOTHING AFTER THAT
001940*    POINT TOUCHES A FILE.
001950       0100-INICIO.
001960           MOVE "COMPLETED"          TO LS-RETURN-CODE.
001970           PERFORM 0150-VALIDAR-IMPORTE THRU 0150-EXIT.
001980           IF LS-RETURN-CODE = "COMPLETED"
001990               PERFORM 0160-VALIDAR-CARTERAS THRU 0160-EXIT
002000           END-IF.
002010           IF LS-RETURN-CODE = "COMPLETED"
002020               PERFORM 0200-STAMP-TIMESTAMP THRU 0200-EXIT
002030               PERFORM 0300-ABRIR-FICHEROS THRU 0300-EXIT
002040           END-IF.
002050*        (THE SAME 'NOTHING WRITES UNTIL EVERYTHING HAS BEEN
002060*        LOOKED AT' DISCIPLINE WLEDG30 USES FOR ITS FUNDS CHECK.)
002070*        BOTH WALLETS ARE READ BEFORE EITHER ONE IS TOUCHED -
002080*        A MISSING SOURCE OR A MISSING DESTINATION REJECTS
002090*        THE WHOLE REQUEST WITH NOTHING WRITTEN ANYWHERE.
002100           IF LS-RETURN-CODE = "COMPLETED"
002110               PERFORM 0400-LEER-CARTERA-ORDENANTE
002120                   THRU 0400-EXIT
002130           END-IF.
002140           IF LS-RETURN-CODE = "COMPLETED"
002150               PERFORM 0420-LEER-CARTERA-DESTINO
002160                   THRU 0420-EXIT
002170           END-IF.
002180           IF LS-RETURN-CODE = "COMPLETED"
002190               PERFORM 0450-COMPROBAR-FONDOS THRU 0450-EXIT
002200           END-IF.
002210           IF LS-RETURN-CODE = "COMPLETED"
002220               PERFORM 0700-CONFIRMAR-TRASPASO THRU 0700-EXIT
002230           END-IF.
002240*        FILES CLOSE REGARDLESS OF WHAT LS-RETURN-CODE ENDED UP
002250*        HOLDING - A REJECTED OR FAILED CALL STILL LEAVES BOTH
002260*        FILES IN A CLEAN STATE FOR THE NEXT CALL.
002270           PERFORM 0900-CERRAR-FICHEROS THRU 0900-EXIT.
002280           GOBACK.
002290
002300*    0150-VALIDAR-IMPORTE -- RULE 1, POSITIVE-AMOUNT.  A ZERO
002310*    OR NEGATIVE TRANSFER AMOUNT IS TURNED AWAY BEFORE EITHER
002320*    WALLET FILE IS EVEN OPENED.
002330       0150-VALIDAR-IMPORTE.
002340*        NOT > ZERO CATCHES BOTH ZERO AND NEGATIVE IN ONE TEST -
002350*        THE SAME IDIOM WLEDG30 USES FOR ITS OWN AMOUNT CHECK.
002360           IF LS-AMOUNT NOT > ZERO
002370               MOVE "INVALID-AMOUNT" TO LS-RETURN-CODE
002380           END-IF.
002390       0150-EXIT.
002400           EXIT.
002410
002420*    0160-VALIDAR-CARTERAS -- RULE 2, DISTINCT-WALLETS.  A
002430*    WALLET CANNOT BE BOTH SIDES OF ITS OWN TRANSFER; THE
002440*    SAME-WALLET CASE WOULD OTHERWISE SAIL THROUGH THE REST
002450*    OF THIS PROGRAM AS A NO-OP POST.
002460       0160-VALIDAR-CARTERAS.
002470           IF LS-SOURCE-WALLET-ID = LS-DESTINATION-WALLET-ID
002480*        A SPACES-EQUALS-SPACES COMPARISON WOULD ALSO MATCH HERE
002490*        IF BOTH IDS CAME IN BLANK, BUT WLEDG00 NEVER DISPATCHES
002500*        A TRANSFER REQUEST WITH A BLANK WALLET ID ON EITHER SIDE.
002510               MOVE "SAME-WALLET" TO LS-RETURN-CODE
002520           END-IF.
002530       0160-EXIT.
002540           EXIT.
002550
002560*    0200-STAMP-TIMESTAMP BUILDS ONE ISO-8601 TIMESTAMP FOR
002570*    THE WHOLE CALL SO BOTH WALLET REWRITES AND THE
002580*    TRANSACTION RECORD ALL CARRY THE SAME INSTANT.
002590       0200-STAMP-TIMESTAMP.
002600           ACCEPT WS-CDT-YEAR FROM DATE YYYYMMDD.
002610           ACCEPT WS-CURRENT-DATE-TIME FROM DATE YYYYMMDD.
002620           ACCEPT WS-CDT-HOUR FROM TIME.
002630           STRING WS-CDT-YEAR    "-"
002640                  WS-CDT-MONTH   "-"
002650                  WS-CDT-DAY     "T"
002660                  WS-CDT-HOUR    ":"
002670                  WS-CDT-MINUTE  ":"
002680                  WS-CDT-SECOND  "Z"
002690               DELIMITED BY SIZE INTO WS-TIMESTAMP-WORK.
002700       0200-EXIT.
002710           EXIT.
002720
002730*    0300-ABRIR-FICHEROS OPENS BOTH FILES I-O.  THE TRANSACTION
002740*    FILE GETS THE USUAL "35 MEANS NOT YET CREATED" FALLBACK -
002750*    THE WALLET FILE NEVER NEEDS IT BECAUSE A WALLET MUST
002760*    ALREADY EXIST BEFORE ANY TRANSFER CAN BE REQUESTED.
002770       0300-ABRIR-FICHEROS.
002780           OPEN I-O WL-WALLET-FILE.
002790*        FS-WALLET NOT = "00" HERE MEANS THE WALLET FILE ITSELF
002800*        COULD NOT BE OPENED - NOT THE SAME THING AS A MISSING
002810*        WALLET RECORD, WHICH SHOWS UP LATER AS INVALID KEY.
002820           IF FS-WALLET NOT = "00"
002830               MOVE "WALLET-FILE-ERROR" TO LS-RETURN-CODE
002840               GO TO 0300-EXIT
002850           END-IF.
002860           OPEN I-O WL-TRANSACTION-FILE.
002870           IF FS-TRANSACT = "35"
002880               OPEN OUTPUT WL-TRANSACTION-FILE
002890               CLOSE WL-TRANSACTION-FILE
002900               OPEN I-O WL-TRANSACTION-FILE
002910           END-IF.
002920           IF FS-TRANSACT NOT = "00"
002930               MOVE "TRANSACTION-FILE-ERROR" TO LS-RETURN-CODE
002940           END-IF.
002950       0300-EXIT.
002960           EXIT.
002970
002980*    0400-LEER-CARTERA-ORDENANTE -- RULE 3, WALLET-EXISTS,
002990*    APPLIED TO THE PAYING (SOURCE) WALLET.  THE OLD BALANCE
003000*    IS HELD IN WS-SOURCE-OLD-BALANCE FOR BOTH THE FUNDS
003010*    CHECK BELOW AND THE UNDO PATH IN 0780, SHOULD IT COME
003020*    TO THAT.
003030       0400-LEER-CARTERA-ORDENANTE.
003040           MOVE LS-SOURCE-WALLET-ID TO WL-WALLET-ID.
003050           READ WL-WALLET-FILE
003060               INVALID KEY
003070                   MOVE "WALLET-NOT-FOUND-SOURCE"
003080                       TO LS-RETURN-CODE
003090                   GO TO 0400-EXIT
003100           END-READ.
003110*        THE ECHOED WALLET ID (RATHER THAN RE-USING
003120*        LS-SOURCE-WALLET-ID DIRECTLY) IS WHAT 0700 AND 0780
003130*        BOTH KEY OFF OF LATER IN THE CALL.
003140           MOVE LS-SOURCE-WALLET-ID  TO WS-SOURCE-WALLET-ID.
003150           MOVE WL-BALANCE           TO WS-SOURCE-OLD-BALANCE.
003160       0400-EXIT.
003170           EXIT.
003180
003190*    0420-LEER-CARTERA-DESTINO -- RULE 3, WALLET-EXISTS,
003200*    APPLIED TO THE RECEIVING (DESTINATION) WALLET.  READING
003210*    BOTH SIDES HERE, BEFORE 0700 REWRITES EITHER ONE, IS
003220*    WHAT KEEPS A MISSING DESTINATION FROM EVER SHOWING UP
003230*    AS A ONE-SIDED DEBIT ON THE SOURCE WALLET.
003240       0420-LEER-CARTERA-DESTINO.
003250           MOVE LS-DESTINATION-WALLET-ID TO WL-WALLET-ID.
003260           READ WL-WALLET-FILE
003270               INVALID KEY
003280                   MOVE "WALLET-NOT-FOUND-DESTINATION"
003290                       TO LS-RETURN-CODE
003300                   GO TO 0420-EXIT
003310           END-READ.
003320           MOVE WL-BALANCE           TO WS-DEST-OLD-BALANCE.
003330       0420-EXIT.
003340           EXIT.
003350
003360*    0450-COMPROBAR-FONDOS -- RULE 4, SUFFICIENT-FUNDS,
003370*    CHECKED AGAINST THE SOURCE WALLET ONLY.  THE DESTINATION
003380*    WALLET HAS NO FUNDS REQUIREMENT - IT IS ONLY EVER
003390*    CREDITED BY A TRANSFER, NEVER DEBITED.
003400       0450-COMPROBAR-FONDOS.
003410*
003420           IF WS-SOURCE-OLD-BALANCE < LS-AMOUNT
003430               MOVE "INSUFFICIENT-FUNDS" TO LS-RETURN-CODE
003440           END-IF.
003450       0450-EXIT.
003460           EXIT.
003470
003480*    0700-CONFIRMAR-TRASPASO -- RULE 7, TRANSFER POSTING.
003490*    SOURCE-NEW-BALANCE AND DESTINATION-NEW-BALANCE ARE
003500*    COMPUTED HERE, THEN THE SOURCE WALLET IS REWRITTEN,
003510*    THEN THE DESTINATION, THEN THE TRANSACTION RECORD IS
003520*    WRITTEN.  UNLIKE THE ORIGINAL UB-0355 VERSION, A
003530*    FAILURE ON THE DESTINATION REWRITE OR THE TRANSACTION
003540*    WRITE DOES NOT LEAVE THE SOURCE'S DEBIT STANDING - THE
003550*    SWITCHES WS-SOURCE-POSTED-SW AND WS-DEST-POSTED-SW TRACK
003560*    EXACTLY WHICH REWRITES HAVE ACTUALLY COMMITTED, AND
003570*    0780-DESHACER-TRASPASO PUTS BACK EVERY SIDE THAT HAS
003580*    POSTED BEFORE THIS PARAGRAPH GIVES UP.  A TRANSFER EITHER
003590*    ENDS WITH BOTH WALLETS UPDATED AND THE TRANSACTION ROW
003600*    WRITTEN, OR IT ENDS WITH BOTH WALLETS BACK AT THEIR
003610*    ORIGINAL BALANCES - THE FILE NEVER SHOWS ONE SIDE OF A
003620*    TRANSFER POSTED WITHOUT THE OTHER.
003630       0700-CONFIRMAR-TRASPASO.
003640*        BOTH SWITCHES START THE PARAGRAPH OFF AT "NOTHING HAS
003650*        POSTED YET" EVEN THOUGH 0100-INICIO ONLY EVER PERFORMS
003660*        THIS PARAGRAPH ONCE PER CALL - BELT AND BRACES.
003670           MOVE "N" TO WS-SOURCE-POSTED-SW.
003680           MOVE "N" TO WS-DEST-POSTED-SW.
003690           SUBTRACT LS-AMOUNT FROM WS-SOURCE-OLD-BALANCE
003700*        SUBTRACT ... GIVING AND ADD ... GIVING LEAVE THE
003710*        ORIGINAL OLD-BALANCE FIELDS UNTOUCHED - 0780 NEEDS
003720*        THEM INTACT IF IT HAS TO PUT EITHER SIDE BACK.
003730               GIVING WS-SOURCE-NEW-BALANCE.
003740           ADD LS-AMOUNT TO WS-DEST-OLD-BALANCE
003750               GIVING WS-DEST-NEW-BALANCE.
003760
003770*        SOURCE SIDE FIRST.  NOTHING HAS POSTED YET, SO AN
003780*        INVALID KEY HERE CAN SIMPLY BAIL - THERE IS NOTHING
003790*        FOR 0780 TO UNDO.
003800           MOVE WS-SOURCE-WALLET-ID    TO WL-WALLET-ID.
003810           READ WL-WALLET-FILE
003820               INVALID KEY
003830                   MOVE "WALLET-FILE-ERROR" TO LS-RETURN-CODE
003840                   GO TO 0700-EXIT
003850           END-READ.
003860           MOVE WS-SOURCE-NEW-BALANCE  TO WL-BALANCE.
003870*
003880           MOVE WS-TIMESTAMP-WORK      TO WL-UPDATED-TIMESTAMP.
003890           REWRITE WL-WALLET-RECORD
003900               INVALID KEY
003910                   MOVE "WALLET-FILE-ERROR" TO LS-RETURN-CODE
003920                   GO TO 0700-EXIT
003930           END-REWRITE.
003940           MOVE "Y" TO WS-SOURCE-POSTED-SW.
003950
003960*        DESTINATION SIDE SECOND.  THE SOURCE DEBIT HAS NOW
003970*        COMMITTED, SO FROM HERE ON ANY FAILURE MUST RUN
003980*        0780-DESHACER-TRASPASO BEFORE LEAVING THIS PARAGRAPH.
003990           MOVE LS-DESTINATION-WALLET-ID TO WL-WALLET-ID.
004000           READ WL-WALLET-FILE
004010               INVALID KEY
004020                   MOVE "WALLET-FILE-ERROR" TO LS-RETURN-CODE
004030                   PERFORM 0780-DESHACER-TRASPASO THRU 0780-EXIT
004040                   GO TO 0700-EXIT
004050           END-READ.
004060           MOVE WS-DEST-NEW-BALANCE    TO WL-BALANCE.
004070*
004080           MOVE WS-TIMESTAMP-WORK      TO WL-UPDATED-TIMESTAMP.
004090           REWRITE WL-WALLET-RECORD
004100               INVALID KEY
004110                   MOVE "WALLET-FILE-ERROR" TO LS-RETURN-CODE
004120                   PERFORM 0780-DESHACER-TRASPASO THRU 0780-EXIT
004130                   GO TO 0700-EXIT
004140           END-REWRITE.
004150           MOVE "Y" TO WS-DEST-POSTED-SW.
004160
004170*        BOTH WALLETS HAVE NOW POSTED.  THE TRANSACTION
004180*        RECORD IS THE LAST STEP - IF IT FAILS TO WRITE,
004190*        BOTH WALLETS ARE PUT BACK BY 0780 SO THE LEDGER
004200*        NEVER SHOWS A TRANSFER WITH NO MOVEMENT ROW BEHIND
004210*        IT.
004220           MOVE LS-AMOUNT                TO WS-AMOUNT-ECHO.
004230*
004240*        TRANSACTION-ID AND WALLET-ID IDENTIFY THE ROW; THE
004250*        WALLET-ID RECORDED HERE IS ALWAYS THE SOURCE SIDE.
004260           MOVE LS-NEW-TRANSACTION-ID    TO WT-TRANSACTION-ID.
004270           MOVE WS-SOURCE-WALLET-ID      TO WT-WALLET-ID.
004280           MOVE "TRANSFER"               TO WT-TRANSACTION-TYPE.
004290*        AMOUNT AND REFERENCE-ID PASS THROUGH FROM THE CALLER
004300*        UNCHANGED - THIS PROGRAM NEITHER ROUNDS NOR RENUMBERS
004310*        EITHER ONE.
004320           MOVE LS-AMOUNT                TO WT-AMOUNT.
004330           MOVE LS-REFERENCE-ID          TO WT-REFERENCE-ID.
004340           MOVE "Transfer between wallets" TO WT-DESCRIPTION.
004350*        STATUS IS ALWAYS "COMPLETED" HERE - A TRANSFER THAT
004360*        DID NOT COMPLETE NEVER REACHES THIS FAR INTO THE
004370*        PARAGRAPH.
004380           MOVE "COMPLETED"              TO WT-TRANSACTION-STATUS.
004390           MOVE LS-DESTINATION-WALLET-ID TO WT-DESTINATION-WALLET-ID.
004400           MOVE WS-TIMESTAMP-WORK        TO WT-CREATED-TIMESTAMP.
004410
004420           WRITE WL-TRANSACTION-RECORD
004430*        INVALID KEY ON THIS FINAL WRITE IS THE ONE FAILURE
004440*        THAT WOULD OTHERWISE LEAVE BOTH WALLETS POSTED WITH NO
004450*        TRANSACTION ROW TO SHOW FOR IT.
004460               INVALID KEY
004470                   MOVE "TRANSACTION-FILE-ERROR" TO LS-RETURN-CODE
004480                   DISPLAY "WLEDG40 - WRITE FAILED, AMOUNT DIGITS "
004490                   DISPLAY WS-AMOUNT-ECHO-DIGITS
004500                   PERFORM 0780-DESHACER-TRASPASO THRU 0780-EXIT
004510                   GO TO 0700-EXIT
004520           END-WRITE.
004530*        WS-POST-COUNT IS A RUN-LEVEL TALLY ONLY - IT IS NEVER
004540*        WRITTEN TO ANY FILE, JUST HELD IN CASE A FUTURE RUN
004550*        SUMMARY WANTS IT.
004560           ADD 1 TO WS-POST-COUNT.
004570       0700-EXIT.
004580           EXIT.
004590
004600*    0780-DESHACER-TRASPASO -- UB-0541 UNDO PARAGRAPH.  ONLY
004610*    EVER PERFORMED OUT OF 0700 ABOVE, AND ONLY AFTER AT LEAST
004620*    ONE SIDE OF THE TRANSFER HAS ACTUALLY COMMITTED A
004630*    REWRITE.  EACH SIDE'S OLD BALANCE WAS CAPTURED BEFORE
004640*    0700 TOUCHED IT, SO RE-READING THE RECORD AND MOVING THE
004650*    OLD FIGURE BACK IN IS ENOUGH TO RESTORE IT - THE SWITCHES
004660*    MAKE SURE A SIDE THAT NEVER POSTED IS LEFT STRICTLY
004670*    ALONE.  AN UNDO THAT ITSELF FAILS ONLY DISPLAYS A TRACE;
004680*    THERE IS NO FURTHER FALLBACK LEFT TO TRY, SO THE RUN LOG
004690*    IS THE RECORD OF IT FOR THE MORNING RECONCILIATION.
004700       0780-DESHACER-TRASPASO.
004710*        DESTINATION SIDE IS UNDONE FIRST, MIRRORING THE ORDER
004720*        IT WAS POSTED IN - THE LAST SIDE TO POST IS THE FIRST
004730*        SIDE TO COME BACK OFF.
004740           IF WS-DEST-POSTED-SW = "Y"
004750               MOVE LS-DESTINATION-WALLET-ID TO WL-WALLET-ID
004760               READ WL-WALLET-FILE
004770                   INVALID KEY
004780                       DISPLAY "WLEDG40 - UNDO READ FAILED, "
004790                       DISPLAY "DESTINATION SIDE"
004800               END-READ
004810*
004820               IF FS-WALLET = "00"
004830                   MOVE WS-DEST-OLD-BALANCE TO WL-BALANCE
004840                   MOVE WS-TIMESTAMP-WORK   TO WL-UPDATED-TIMESTAMP
004850                   REWRITE WL-WALLET-RECORD
004860                       INVALID KEY
004870                           DISPLAY "WLEDG40 - UNDO REWRITE FAILED, "
004880                           DISPLAY "DESTINATION SIDE"
004890                   END-REWRITE
004900               END-IF
004910           END-IF.
004920*        SOURCE SIDE IS UNDONE LAST, MIRRORING THE ORDER IT WAS
004930*        POSTED IN FIRST - NOT THAT THE ORDER MATTERS TO THE
004940*        DATA, ONLY THAT BOTH SIDES GET VISITED.
004950           IF WS-SOURCE-POSTED-SW = "Y"
004960               MOVE WS-SOURCE-WALLET-ID TO WL-WALLET-ID
004970               READ WL-WALLET-FILE
004980                   INVALID KEY
004990                       DISPLAY "WLEDG40 - UNDO READ FAILED, "
005000                       DISPLAY "SOURCE SIDE"
005010               END-READ
005020*
005030               IF FS-WALLET = "00"
005040                   MOVE WS-SOURCE-OLD-BALANCE TO WL-BALANCE
005050                   MOVE WS-TIMESTAMP-WORK     TO WL-UPDATED-TIMESTAMP
005060                   REWRITE WL-WALLET-RECORD
005070                       INVALID KEY
005080                           DISPLAY "WLEDG40 - UNDO REWRITE FAILED, "
005090                           DISPLAY "SOURCE SIDE"
005100                   END-REWRITE
005110               END-IF
005120           END-IF.
005130       0780-EXIT.
005140           EXIT.
005150
005160*    0900-CERRAR-FICHEROS CLOSES BOTH FILES ON THE WAY OUT,
005170*    WIN OR LOSE - EVEN A REJECTED TRANSFER STILL CLOSES
005180*    CLEANLY SO THE NEXT CALL CAN OPEN THEM AGAIN.
005190       0900-CERRAR-FICHEROS.
005200*        A REJECTED CALL (BAD AMOUNT, SAME WALLET, MISSING
005210*        WALLET, SHORT FUNDS) STILL FLOWS THROUGH HERE BECAUSE
005220*        0100-INICIO PERFORMS THIS PARAGRAPH UNCONDITIONALLY.
005230           CLOSE WL-WALLET-FILE.
005240           CLOSE WL-TRANSACTION-FILE.
005250       0900-EXIT.
005260           EXIT.
